000100* **++ WSPDICT - tavola del dizionario (lexicon) in memoria
000200*     caricata da LOAD-LEXICON, tenuta in ordine ascendente su
000300*     DICT-WORD per consentire la ricerca binaria (SEARCH ALL)
000400*     al momento dello scan dei candidati.
000500 01  DICTIONARY-AREA.
000600     03  DICT-TOT                PIC 9(4)  COMP VALUE ZERO.
000700     03  DICT-TB.
000800         05  DICT-EL OCCURS 0 TO 1000 TIMES
000900                     DEPENDING ON DICT-TOT
001000                     ASCENDING KEY IS DICT-WORD
001100                     INDEXED BY DICT-IDX.
001200             10  DICT-WORD           PIC X(20).
001300             10  DICT-PROB           PIC 9V9(9).
001400     03  FILLER                  PIC X(4).
