000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   WSP002 RECURSIVE.
000400 AUTHOR.       PISANO.
000500 INSTALLATION. MI2457 - BATCH SERVICES.
000600 DATE-WRITTEN. 08/04/94.
000700 DATE-COMPILED.
000800 SECURITY.     INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* WSP002
001100* **++ routine ricorsiva per la generazione delle combinazioni
001200*      di parole candidate (regola 3), l'analisi/punteggio di
001300*      ciascuna (regola 4) e la selezione a scorrimento del
001400*      migliore risultato trovato finora (regola 5 - i filtri
001500*      A/B/C sono applicati in linea, non a posteriori su una
001600*      lista di tutte le analisi, per non far crescere la
001700*      memoria oltre la profondita' massima).
001800*
001900*      ogni attivazione riceve il prefisso gia' scelto e la
002000*      lista dei candidati ancora disponibili (CMB-C-IN); prova
002100*      sia a includere sia a escludere il primo candidato
002200*      restante, richiamando se stessa una volta per ramo - lo
002300*      stesso schema ricorsivo incluso/escluso usato altrove in
002400*      questo reparto, con CMB-BEST come area condivisa (passata
002500*      invariata a ogni CALL, non ricostruita ramo per ramo).
002600*----------------------------------------------------------------
002700*    DATA       INIZ   RICH      DESCRIZIONE
002800*----------------------------------------------------------------
002900*    08/04/94   PISANO MI2457-027 PRIMA STESURA - GENERAZIONE     MI2457B
003000*                                 RICORSIVA INCLUDI/ESCLUDI
003100*    11/11/94   PISANO MI2457-029 LIMITE DI PROFONDITA' 22        MI2457B
003200*                                 (EVITA RICORSIONE SENZA FINE
003300*                                 SU LISTE CANDIDATI LUNGHE)
003400*    03/02/95   PISANO MI2457-031 PUNTEGGIO IN COMP-2: LA         MI2457B
003500*                                 PROBABILITA' PUO' SCENDERE
003600*                                 SOTTO 1E-150, FUORI PORTATA
003700*                                 DI UN CAMPO ZONED
003800*    09/19/96   RUSSO  MI2457-035 SELEZIONE A SCORRIMENTO         MI2457B
003900*                                 (FILTRO A/B/C) INVECE DI
004000*                                 ACCUMULARE TUTTE LE ANALISI
004100*    01/08/99   RUSSO  MI2457-041 FIX Y2K: NESSUN CAMPO DATA      MI2457B
004200*                                 A 2 CIFRE IN QUESTO PROGRAMMA,
004300*                                 VERIFICATO NESSUN IMPATTO
004400*    07/22/01   RUSSO  MI2457-048 PROPAGAZIONE MR-RESULT DALLE    MI2457B
004500*                                 CHIAMATE RICORSIVE (STESSO
004600*                                 CONTROLLO ESITO USATO ALTROVE)
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900*
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.    IBM-370.
005200 OBJECT-COMPUTER.    IBM-370.
005300 SPECIAL-NAMES.
005400* classe per il controllo dei soli caratteri numerici, usata
005500* al posto di FUNCTION NUMVAL/IS NUMERIC dove serve un test
005600* carattere per carattere
005700     CLASS DIGIT-CHARS IS '0' THRU '9'.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100**
006200 DATA DIVISION.
006300*
006400 FILE SECTION.
006500*
006600 WORKING-STORAGE SECTION.
006700 01  WK-LITERALS.
006800     03  PGM-NAME                PIC X(8)   VALUE 'WSP002'.
006900     03  CC-SPACE                PIC X(1)   VALUE SPACE.
007000     03  CC-MAX-DEPTH             PIC 9(4) COMP VALUE 22.
007100     03  FILLER                  PIC X(4).
007200*
007300 LOCAL-STORAGE SECTION.
007400 01  LS-UTILS.
007500     03  WC-TOT                  PIC 9(4) COMP VALUE ZERO.
007600     03  WC-I                    PIC 9(4) COMP VALUE ZERO.
007700     03  WC-WORD-TB.
007800         05  WC-EL OCCURS 0 TO 22 TIMES
007900                   DEPENDING ON WC-TOT.
008000             10  WC-WORD             PIC X(20).
008100             10  WC-PROB             PIC 9V9(9).
008200     03  FILLER                  PIC X(4).
008300*
008400     03  WC-WORDS-USED           PIC 9(4) COMP VALUE ZERO.
008500     03  WC-WORD-LEN             PIC 9(4) COMP VALUE ZERO.
008600     03  CMB-PROBABILITY         USAGE COMP-2   VALUE 1.
008700*
008800     03  SCORE-BUFFER-AREA.
008900         05  SCORE-BUFFER            PIC X(120)  VALUE SPACE.
009000         05  SCORE-BUFFER-LEN        PIC 9(4) COMP VALUE ZERO.
009100     03  FILLER                  PIC X(4).
009200*
009300     03  SS-NEEDLE-LEN           PIC 9(4) COMP VALUE ZERO.
009400     03  SS-POS                  PIC 9(4) COMP VALUE ZERO.
009500     03  SS-MAX-POS              PIC 9(4) COMP VALUE ZERO.
009600     03  SS-FOUND-POS            PIC 9(4) COMP VALUE ZERO.
009700*
009800     03  NM-I                    PIC 9(4) COMP VALUE ZERO.
009900     03  NM-PENDING-SW           PIC X(1)    VALUE 'N'.
010000     03  NM-STARTED-SW           PIC X(1)    VALUE 'N'.
010100     03  NM-BUFFER               PIC X(120)  VALUE SPACE.
010200*
010300     03  WK-LENGTH-BUFFER        PIC X(120)  VALUE SPACE.
010400     03  WK-LENGTH-POS           PIC 9(4) COMP VALUE ZERO.
010500*
010600     03  RM-J                    PIC 9(4) COMP VALUE ZERO.
010700*
010800* diagnostica per RAISE-CALL-ERROR: profondita', parole usate e
010900* totale combinazione convertiti in testo (stesso schema N/X
011000* usato altrove in questo programma per i messaggi d'errore)
011100     03  WK-DEPTH-DISPLAY-AREA.
011200         05  WK-DEPTH-N              PIC 9(4)   VALUE ZERO.
011300         05  WK-DEPTH-X REDEFINES WK-DEPTH-N
011400                                    PIC X(4).
011500     03  WK-WU-DISPLAY-AREA.
011600         05  WK-WU-N                 PIC 9(4)   VALUE ZERO.
011700         05  WK-WU-X REDEFINES WK-WU-N
011800                                    PIC X(4).
011900     03  WK-TOT-DISPLAY-AREA.
012000         05  WK-TOT-N                PIC 9(4)   VALUE ZERO.
012100         05  WK-TOT-X REDEFINES WK-TOT-N
012200                                    PIC X(4).
012300*
012400 COPY WSP002I REPLACING ==:X:== BY ==N==.
012500*
012600**
012700 LINKAGE SECTION.
012800 COPY WSP002I REPLACING ==:X:== BY ==C==.
012900 COPY WSP002O.
013000 COPY WSPMR.
013100*
013200 PROCEDURE DIVISION USING CMB-C-IN
013300                          CMB-BEST
013400                          MR-RESULT-AREA.
013500*
013600* punto di ingresso unico, richiamato sia dal chiamante alla
013700* profondita' zero sia da se stesso ad ogni livello successivo -
013800* l'uscita qui sotto e' l'unico punto in cui la ricorsione si
013900* ferma senza aver generato un'altra coppia di chiamate.
014000 0100-GENERATE-COMBINATIONS.
014100     IF CMB-C-REMAIN-TOT = ZERO OR CMB-C-DEPTH NOT LESS CC-MAX-DEPTH
014200        GOBACK
014300     END-IF.
014400*
014500     PERFORM 0110-BUILD-COMBINATION   THRU 0110-EXIT.
014600     PERFORM 0200-SCORE-COMBINATION   THRU 0200-EXIT.
014700     PERFORM 0300-INCLUDE-BRANCH      THRU 0300-EXIT.
014800     PERFORM 0400-EXCLUDE-BRANCH      THRU 0400-EXIT.
014900*
015000     GOBACK.
015100*
015200*----------------------------------------------------------------
015300* REGOLA 3 - LA COMBINAZIONE CORRENTE E' IL PREFISSO PIU' IL
015400* PRIMO CANDIDATO ANCORA DISPONIBILE
015500*----------------------------------------------------------------
015600 0110-BUILD-COMBINATION.
015700     MOVE CMB-C-PREFIX-TOT TO WC-TOT.
015800     MOVE 1 TO WC-I.
015900     PERFORM 0115-COPY-PREFIX-STEP THRU 0115-EXIT
016000         UNTIL WC-I > CMB-C-PREFIX-TOT.
016100*
016200     ADD 1 TO WC-TOT.
016300     MOVE CMB-C-REMAIN-WORD (1) TO WC-WORD (WC-TOT).
016400     MOVE CMB-C-REMAIN-PROB (1) TO WC-PROB (WC-TOT).
016500 0110-EXIT.
016600     EXIT.
016700*
016800 0115-COPY-PREFIX-STEP.
016900     MOVE CMB-C-PREFIX-WORD (WC-I) TO WC-WORD (WC-I).
017000     MOVE CMB-C-PREFIX-PROB (WC-I) TO WC-PROB (WC-I).
017100     ADD 1 TO WC-I.
017200 0115-EXIT.
017300     EXIT.
017400*
017500*----------------------------------------------------------------
017600* REGOLA 4 - ANALISI DELLA COMBINAZIONE CORRENTE
017700*----------------------------------------------------------------
017800 0200-SCORE-COMBINATION.
017900     MOVE SPACE TO SCORE-BUFFER.
018000     MOVE CMB-C-CONCAT (1 : CMB-C-CONCAT-LEN) TO SCORE-BUFFER.
018100     MOVE CMB-C-CONCAT-LEN TO SCORE-BUFFER-LEN.
018200     MOVE ZERO TO WC-WORDS-USED.
018300     MOVE 1 TO CMB-PROBABILITY.
018400*
018500     MOVE 1 TO WC-I.
018600     PERFORM 0210-SCORE-WORD-STEP THRU 0210-EXIT
018700         UNTIL WC-I > WC-TOT.
018800*
018900     IF WC-WORDS-USED = WC-TOT
019000        PERFORM 0220-NORMALISE-SCORE-BUFFER THRU 0220-EXIT
019100        COMPUTE CMB-PROBABILITY =
019200                CMB-PROBABILITY * WC-WORDS-USED / WC-TOT
019300        PERFORM 0250-UPDATE-RUNNING-BEST THRU 0250-EXIT
019400     END-IF.
019500 0200-EXIT.
019600     EXIT.
019700*
019800 0210-SCORE-WORD-STEP.
019900     MULTIPLY WC-PROB (WC-I) BY CMB-PROBABILITY.
020000*
020100     MOVE WC-WORD (WC-I) TO WK-LENGTH-BUFFER.
020200     PERFORM 0900-COMPUTE-TRIMMED-LENGTH THRU 0900-EXIT.
020300     MOVE WK-LENGTH-POS TO WC-WORD-LEN.
020400*
020500     PERFORM 0215-FIND-IN-SCORE-BUFFER THRU 0215-EXIT.
020600     IF SS-FOUND-POS > ZERO
020700        ADD 1 TO WC-WORDS-USED
020800        MOVE SPACE TO SCORE-BUFFER (SS-FOUND-POS : WC-WORD-LEN)
020900     END-IF.
021000     ADD 1 TO WC-I.
021100 0210-EXIT.
021200     EXIT.
021300*
021400* una sola occorrenza viene consumata per chiamata a 0210: se la
021500* stessa parola compare due volte nella combinazione, la seconda
021600* ricerca in 0215 parte di nuovo da SS-POS 1 e trova quella
021700* rimasta, non quella gia' consumata.
021800* prima occorrenza della parola in SCORE-BUFFER - sovrascritta
021900* con altrettanti spazi: dopo la normalizzazione di 0220 questo
022000* equivale a "sostituita con un solo spazio" (regola 4), perche'
022100* ogni sequenza di spazi adiacenti collassa comunque a uno solo
022200 0215-FIND-IN-SCORE-BUFFER.
022300     MOVE ZERO TO SS-FOUND-POS.
022400     IF SCORE-BUFFER-LEN NOT LESS WC-WORD-LEN
022500        COMPUTE SS-MAX-POS = SCORE-BUFFER-LEN - WC-WORD-LEN + 1
022600        MOVE 1 TO SS-POS
022700        PERFORM 0216-FIND-STEP THRU 0216-EXIT
022800            UNTIL SS-POS > SS-MAX-POS
022900               OR SS-FOUND-POS NOT = ZERO
023000     END-IF.
023100 0215-EXIT.
023200     EXIT.
023300*
023400 0216-FIND-STEP.
023500     IF SCORE-BUFFER (SS-POS : WC-WORD-LEN)
023600              = WC-WORD (WC-I) (1 : WC-WORD-LEN)
023700        MOVE SS-POS TO SS-FOUND-POS
023800     END-IF.
023900     ADD 1 TO SS-POS.
024000 0216-EXIT.
024100     EXIT.
024200*
024300* collassa le sequenze di spazi interni ad uno solo e rimuove
024400* gli spazi iniziali/finali, dando la REMAINING-LENGTH usata dai
024500* filtri A/B/C
024600 0220-NORMALISE-SCORE-BUFFER.
024700     MOVE SPACE TO WK-LENGTH-BUFFER.
024800     MOVE 'N' TO NM-PENDING-SW.
024900     MOVE 'N' TO NM-STARTED-SW.
025000     MOVE ZERO TO WK-LENGTH-POS.
025100     MOVE 1 TO NM-I.
025200     PERFORM 0225-NORMALISE-STEP THRU 0225-EXIT
025300         UNTIL NM-I > SCORE-BUFFER-LEN.
025400     MOVE WK-LENGTH-BUFFER TO SCORE-BUFFER.
025500     MOVE WK-LENGTH-POS TO SCORE-BUFFER-LEN.
025600 0220-EXIT.
025700     EXIT.
025800*
025900 0225-NORMALISE-STEP.
026000     IF SCORE-BUFFER (NM-I : 1) = SPACE
026100        IF NM-STARTED-SW = 'Y'
026200           MOVE 'Y' TO NM-PENDING-SW
026300        END-IF
026400     ELSE
026500        IF NM-PENDING-SW = 'Y'
026600           ADD 1 TO WK-LENGTH-POS
026700           MOVE SPACE TO WK-LENGTH-BUFFER (WK-LENGTH-POS : 1)
026800           MOVE 'N' TO NM-PENDING-SW
026900        END-IF
027000        ADD 1 TO WK-LENGTH-POS
027100        MOVE SCORE-BUFFER (NM-I : 1)
027200                      TO WK-LENGTH-BUFFER (WK-LENGTH-POS : 1)
027300        MOVE 'Y' TO NM-STARTED-SW
027400     END-IF.
027500     ADD 1 TO NM-I.
027600 0225-EXIT.
027700     EXIT.
027800*
027900*----------------------------------------------------------------
028000* REGOLA 5 - FILTRI A/B/C A SCORRIMENTO SU CMB-BEST
028100*----------------------------------------------------------------
028200* solo le combinazioni che usano TUTTE le parole restanti arrivano
028300* qui (vedi la guardia WC-WORDS-USED = WC-TOT in 0200): il
028400* filtro B (lunghezza minore vince) e il filtro C (a parita' di
028500* lunghezza, probabilita' maggiore vince) sono quindi applicati
028600* solo a candidati gia' ammissibili per il filtro A.
028700 0250-UPDATE-RUNNING-BEST.
028800     IF CMB-BEST-NOT-FOUND
028900        PERFORM 0260-ACCEPT-AS-BEST THRU 0260-EXIT
029000     ELSE
029100        IF SCORE-BUFFER-LEN < CMB-BEST-MIN-LEN
029200           PERFORM 0260-ACCEPT-AS-BEST THRU 0260-EXIT
029300        ELSE
029400           IF SCORE-BUFFER-LEN = CMB-BEST-MIN-LEN
029500              IF CMB-PROBABILITY > CMB-BEST-PROB
029600                 PERFORM 0260-ACCEPT-AS-BEST THRU 0260-EXIT
029700              END-IF
029800           END-IF
029900        END-IF
030000     END-IF.
030100 0250-EXIT.
030200     EXIT.
030300*
030400 0260-ACCEPT-AS-BEST.
030500     SET CMB-BEST-FOUND TO TRUE.
030600     MOVE SCORE-BUFFER-LEN TO CMB-BEST-MIN-LEN.
030700     MOVE CMB-PROBABILITY TO CMB-BEST-PROB.
030800     MOVE WC-TOT TO CMB-BEST-WORDS-TOT.
030900     MOVE 1 TO WC-I.
031000     PERFORM 0265-COPY-BEST-WORD-STEP THRU 0265-EXIT
031100         UNTIL WC-I > WC-TOT.
031200 0260-EXIT.
031300     EXIT.
031400*
031500 0265-COPY-BEST-WORD-STEP.
031600     MOVE WC-WORD (WC-I) TO CMB-BEST-WORD (WC-I).
031700     ADD 1 TO WC-I.
031800 0265-EXIT.
031900     EXIT.
032000*
032100*----------------------------------------------------------------
032200* RAMO "INCLUDI" - IL PRIMO RESTANTE ENTRA NEL PREFISSO
032300*----------------------------------------------------------------
032400* il primo restante passa nel prefisso del livello successivo
032500* (CMB-N-PREFIX-TOT = WC-TOT, non CMB-C-PREFIX-TOT + 1: WC-TOT
032600* e' gia' stato calcolato in 0110 come prefisso piu' quel
032700* candidato).
032800 0300-INCLUDE-BRANCH.
032900     MOVE CMB-C-CONCAT     TO CMB-N-CONCAT.
033000     MOVE CMB-C-CONCAT-LEN TO CMB-N-CONCAT-LEN.
033100     COMPUTE CMB-N-DEPTH = CMB-C-DEPTH + 1.
033200*
033300     MOVE WC-TOT TO CMB-N-PREFIX-TOT.
033400     MOVE 1 TO WC-I.
033500     PERFORM 0305-COPY-TO-N-PREFIX THRU 0305-EXIT
033600         UNTIL WC-I > WC-TOT.
033700*
033800     COMPUTE CMB-N-REMAIN-TOT = CMB-C-REMAIN-TOT - 1.
033900     MOVE 1 TO RM-J.
034000     PERFORM 0310-COPY-REMAIN-TAIL THRU 0310-EXIT
034100         UNTIL RM-J > CMB-N-REMAIN-TOT.
034200*
034300     CALL PGM-NAME USING CMB-N-IN CMB-BEST MR-RESULT-AREA
034400         ON EXCEPTION
034500            PERFORM 0910-RAISE-CALL-ERROR THRU 0910-EXIT
034600         NOT ON EXCEPTION
034700            PERFORM 0920-CHECK-CALL-RESULT THRU 0920-EXIT
034800     END-CALL.
034900 0300-EXIT.
035000     EXIT.
035100*
035200 0305-COPY-TO-N-PREFIX.
035300     MOVE WC-WORD (WC-I) TO CMB-N-PREFIX-WORD (WC-I).
035400     MOVE WC-PROB (WC-I) TO CMB-N-PREFIX-PROB (WC-I).
035500     ADD 1 TO WC-I.
035600 0305-EXIT.
035700     EXIT.
035800*
035900 0310-COPY-REMAIN-TAIL.
036000     MOVE CMB-C-REMAIN-WORD (RM-J + 1) TO CMB-N-REMAIN-WORD (RM-J).
036100     MOVE CMB-C-REMAIN-PROB (RM-J + 1) TO CMB-N-REMAIN-PROB (RM-J).
036200     ADD 1 TO RM-J.
036300 0310-EXIT.
036400     EXIT.
036500*
036600*----------------------------------------------------------------
036700* RAMO "ESCLUDI" - IL PRIMO RESTANTE NON ENTRA NEL PREFISSO
036800*----------------------------------------------------------------
036900* qui il prefisso resta quello che era (CMB-N-PREFIX-TOT =
037000* CMB-C-PREFIX-TOT): il primo restante sparisce semplicemente
037100* dalla lista, non finisce ne' nel prefisso ne' nella combinazione
037200* analizzata in questo ramo.
037300 0400-EXCLUDE-BRANCH.
037400     MOVE CMB-C-CONCAT     TO CMB-N-CONCAT.
037500     MOVE CMB-C-CONCAT-LEN TO CMB-N-CONCAT-LEN.
037600     COMPUTE CMB-N-DEPTH = CMB-C-DEPTH + 1.
037700*
037800     MOVE CMB-C-PREFIX-TOT TO CMB-N-PREFIX-TOT.
037900     MOVE 1 TO WC-I.
038000     PERFORM 0405-COPY-UNCHANGED-PREFIX THRU 0405-EXIT
038100         UNTIL WC-I > CMB-C-PREFIX-TOT.
038200*
038300     COMPUTE CMB-N-REMAIN-TOT = CMB-C-REMAIN-TOT - 1.
038400     MOVE 1 TO RM-J.
038500     PERFORM 0310-COPY-REMAIN-TAIL THRU 0310-EXIT
038600         UNTIL RM-J > CMB-N-REMAIN-TOT.
038700*
038800     CALL PGM-NAME USING CMB-N-IN CMB-BEST MR-RESULT-AREA
038900         ON EXCEPTION
039000            PERFORM 0910-RAISE-CALL-ERROR THRU 0910-EXIT
039100         NOT ON EXCEPTION
039200            PERFORM 0920-CHECK-CALL-RESULT THRU 0920-EXIT
039300     END-CALL.
039400 0400-EXIT.
039500     EXIT.
039600*
039700 0405-COPY-UNCHANGED-PREFIX.
039800     MOVE CMB-C-PREFIX-WORD (WC-I) TO CMB-N-PREFIX-WORD (WC-I).
039900     MOVE CMB-C-PREFIX-PROB (WC-I) TO CMB-N-PREFIX-PROB (WC-I).
040000     ADD 1 TO WC-I.
040100 0405-EXIT.
040200     EXIT.
040300*
040400*----------------------------------------------------------------
040500* ERRORI RUNTIME - STESSO SCHEMA USATO ALTROVE NEL REPARTO
040600*----------------------------------------------------------------
040700 0910-RAISE-CALL-ERROR.
040800     MOVE 20 TO MR-RESULT.
040900     STRING 'CALL FOR PROGRAM '     DELIMITED BY SIZE
041000            PGM-NAME                DELIMITED BY SIZE
041100            ' RAISED AN EXCEPTION'  DELIMITED BY SIZE
041200       INTO MR-DESCRIPTION.
041300     MOVE CMB-C-DEPTH TO WK-DEPTH-N.
041400     MOVE WK-DEPTH-X TO MR-DESCRIPTION (40 : 4).
041500     GOBACK.
041600 0910-EXIT.
041700     EXIT.
041800*
041900* propaga verso l'alto l'esito di una CALL ricorsiva senza
042000* toccare CMB-BEST: se quel ramo ha fallito, il ramo gemello
042100* (incluso o escluso, quale dei due non e' ancora stato tentato)
042200* non viene nemmeno provato - la MI2457-048 in testata copre
042300* esattamente questo caso.
042400 0920-CHECK-CALL-RESULT.
042500     IF MR-RESULT NOT EQUAL ZERO
042600        GOBACK
042700     END-IF.
042800 0920-EXIT.
042900     EXIT.
043000*
043100*----------------------------------------------------------------
043200* UTILITY - LUNGHEZZA SIGNIFICATIVA DI UN BUFFER PIC X(120)
043300* (elimina gli spazi finali senza FUNCTION TRIM)
043400*----------------------------------------------------------------
043500 0900-COMPUTE-TRIMMED-LENGTH.
043600     MOVE 120 TO WK-LENGTH-POS.
043700     PERFORM 0905-SCAN-BACK-FOR-LENGTH THRU 0905-EXIT
043800         UNTIL WK-LENGTH-POS = ZERO
043900            OR WK-LENGTH-BUFFER (WK-LENGTH-POS : 1) NOT = SPACE.
044000 0900-EXIT.
044100     EXIT.
044200*
044300 0905-SCAN-BACK-FOR-LENGTH.
044400     SUBTRACT 1 FROM WK-LENGTH-POS.
044500 0905-EXIT.
044600     EXIT.
