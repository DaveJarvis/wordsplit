000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   WSP001.
000400 AUTHOR.       ALAIMO.
000500 INSTALLATION. MI2457 - BATCH SERVICES.
000600 DATE-WRITTEN. 04/11/88.
000700 DATE-COMPILED.
000800 SECURITY.     INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* WSP001
001100* **++ programma batch per la segmentazione di stringhe
001200*      congiunte (senza spazi) sulla base di un dizionario di
001300*      parole pesate per frequenza - WORD SPLIT
001400*
001500* carica il dizionario (LEXICON), poi per ogni riga del file
001600* CONJOINED calcola la segmentazione piu' probabile e scrive
001700* una riga CSV <originale>,<segmentata> su SEGOUT.
001800*
001900* se il pass veloce (greedy) non consuma tutti i candidati
002000* trovati, la ricerca completa delle combinazioni viene
002100* delegata a WSP002 (subprogram ricorsivo).
002200*----------------------------------------------------------------
002300*    DATA       INIZ   RICH      DESCRIZIONE
002400*----------------------------------------------------------------
002500*    04/11/88   ALAIMO MI2457-001 PRIMA STESURA                   MI2457A
002600*    09/15/88   ALAIMO MI2457-004 AGGIUNTO CONTEGGIO RECORD       MI2457A
002700*                                 SCARTATI PER LUNGHEZZA < 2
002800*    02/20/90   ALAIMO MI2457-011 BINARY SEARCH SUL DIZIONARIO    MI2457A
002900*                                 (SEARCH ALL) AL POSTO DELLA
003000*                                 SCANSIONE LINEARE
003100*    06/02/91   ALAIMO MI2457-014 INSERIMENTO ORDINATO NEL        MI2457A
003200*                                 DIZIONARIO A CARICAMENTO
003300*    11/30/92   PISANO MI2457-019 GESTIONE DUPLICATI: L'ULTIMA    MI2457A
003400*                                 PROBABILITA' LETTA SOVRASCRIVE
003500*    08/04/94   PISANO MI2457-027 CALL A WSP002 PER LE            MI2457A
003600*                                 COMBINAZIONI QUANDO IL GREEDY
003700*                                 NON RISOLVE IL RECORD
003800*    03/17/96   PISANO MI2457-033 RENDERING DELLA COMBINAZIONE    MI2457A
003900*                                 VINCENTE (REGOLA 6)
004000*    01/08/99   RUSSO  MI2457-041 FIX Y2K: DATE-WRITTEN NON       MI2457A
004100*                                 USATA A RUNTIME, NESSUN CAMPO
004200*                                 DATA A 2 CIFRE NEI RECORD -
004300*                                 VERIFICATO NESSUN IMPATTO
004400*    07/22/01   RUSSO  MI2457-048 RECORD SENZA SOLUZIONE COMPLETA MI2457A
004500*                                 (FILTRO A VUOTO): NON PIU'
004600*                                 ABEND, OUTPUT INVARIATO E
004700*                                 CONTEGGIO FLAGGED A FINE JOB
004800*    05/14/04   RUSSO  MI2457-052 TOTALI DI FINE JOB A VIDEO      MI2457A
004900*----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100*
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.    IBM-370.
005400 OBJECT-COMPUTER.    IBM-370.
005500 SPECIAL-NAMES.
005600* classe per il controllo dei soli caratteri numerici
005700* (usata al posto di FUNCTION NUMVAL per validare il
005800* testo della probabilita' letto dal LEXICON)
005900     CLASS DIGIT-CHARS IS '0' THRU '9'.
006000*
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT LEXICON       ASSIGN TO LEXICON
006400                          ORGANIZATION LINE SEQUENTIAL
006500                          FILE STATUS IS LEXICON-FS.
006600     SELECT CONJOINED     ASSIGN TO CONJOINED
006700                          ORGANIZATION LINE SEQUENTIAL
006800                          FILE STATUS IS CONJOINED-FS.
006900     SELECT SEGOUT        ASSIGN TO SEGOUT
007000                          ORGANIZATION LINE SEQUENTIAL
007100                          FILE STATUS IS SEGOUT-FS.
007200**
007300 DATA DIVISION.
007400*
007500 FILE SECTION.
007600*
007700 FD  LEXICON.
007800*
007900* record del dizionario pesato: una parola minuscola e la sua
008000* probabilita' di comparsa, separate da virgola - stesso formato
008100* CSV a due colonne, gia' in uso altrove nel reparto per le
008200* tabelle di frequenza - qui acquisito con LINE SEQUENTIAL
008300* perche' non ci interessa la struttura interna finche' resta
008400* testo delimitato da virgola
008500 01  LEXICON-RECORD.
008600     03  LEX-LINE-TEXT           PIC X(80).
008700     03  FILLER                  PIC X(20).
008800*
008900 FD  CONJOINED.
009000*
009100* record della stringa da segmentare: una sola colonna di testo,
009200* senza spazi per definizione (altrimenti non avrebbe senso
009300* cercarne la segmentazione) - la convalida di lunghezza minima
009400* e' fatta a runtime in 0310, non qui in FD
009500 01  CONJOINED-RECORD.
009600     03  CONJOINED-LINE-TEXT     PIC X(60).
009700     03  FILLER                  PIC X(20).
009800*
009900 FD  SEGOUT.
010000*
010100* riga di uscita CSV: 60 posizioni per l'originale (stessa
010200* larghezza di CONJOINED-LINE-TEXT) + virgola + 120 per la
010300* segmentazione scritta da 0700/0500 - 181 e non 180 per la
010400* virgola di separazione, vedi WK-OUTPUT-LINE-AREA
010500 01  SEGOUT-RECORD.
010600     03  SEGOUT-LINE-TEXT        PIC X(181).
010700     03  FILLER                  PIC X(19).
010800*
010900 WORKING-STORAGE SECTION.
011000*
011100*
011200* costanti di programma: separatore CSV, spazio, le due tavole
011300* di conversione maiuscolo/minuscolo usate da INSPECT...
011400* CONVERTING (0230/0310), la lunghezza minima di parola (regola
011500* 1 - SPEC: 'discard words shorter than two characters') e il
011600* nome del subprogram delle combinazioni, usato da CALL ... USING
011700* con nome di variabile cosi' da poter essere sostituito da
011800* parametro a run-time senza toccare la PROCEDURE DIVISION
011900 01  WK-LITERALS.
012000     03  CC-COMMA                PIC X(1)   VALUE ','.
012100     03  CC-SPACE                PIC X(1)   VALUE SPACE.
012200     03  CC-UPPER-ALPHA          PIC X(26)
012300             VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
012400     03  CC-LOWER-ALPHA          PIC X(26)
012500             VALUE 'abcdefghijklmnopqrstuvwxyz'.
012600     03  CC-MIN-WORD-LEN         PIC 9(2)   VALUE 02.
012700     03  CC-PGM-COMBINATIONS     PIC X(8)   VALUE 'WSP002'.
012800*
012900* tavola del dizionario - vedi WSPDICT.cpy. Fino a 1000 voci
013000* (parola, probabilita'), mantenuta ordinata ascendente da
013100* 0260 a caricamento - l'ordine e' precondizione per la SEARCH
013200* ALL binaria di 0430, non un dettaglio implementativo
013300 COPY WSPDICT.
013400*
013500* lista dei candidati trovati dallo scan - vedi WSPCAND.cpy.
013600* Fino a 50 voci per record, in ordine di scoperta inverso
013700* (l'ultima sottostringa trovata e' la prima della tavola) -
013800* vedi 0440 per il perche' dell'inserimento in testa
013900 COPY WSPCAND.
014000*
014100* area per la chiamata iniziale a WSP002 (profondita' zero,
014200* prefisso vuoto) - stesso copybook di WSP002, lettera W della
014300* REPLACING al posto di C (LINKAGE di WSP002) o N (prossimo
014400* livello di ricorsione, sempre dentro WSP002)
014500 COPY WSP002I REPLACING ==:X:== BY ==W==.
014600*
014700* area di output della combinazione vincente (CMB-BEST-*, la
014800* riduzione streaming delle regole 4/5) e area risultato di
014900* esecuzione (MR-RESULT, l'unico flag di anomalia non fatale
015000* previsto - regola 5, filtro A a vuoto), passate per
015100* riferimento a WSP002
015200 COPY WSP002O.
015300 COPY WSPMR.
015400*
015500* conversione del testo probabilita' (W.FFFFFFFFF) in PIC
015600* 9V9(9): il redefines consente di scrivere le cifre senza
015700* passare per FUNCTION NUMVAL
015800     03  FILLER                  PIC X(4).
015900*
016000* la probabilita' riletta dal LEXICON resta qui solo il tempo
016100* di essere trasferita in DICT-PROB dell'elemento appena
016200* inserito o aggiornato - non sopravvive tra un record LEXICON
016300* e il successivo
016400 01  WK-NEW-PROB-AREA.
016500     03  WK-NEW-PROB             PIC 9V9(9) VALUE ZERO.
016600     03  WK-NEW-PROB-DIGITS REDEFINES WK-NEW-PROB
016700                                 PIC 9(10).
016800*
016900* riga di output CSV: originale,segmentata - il redefines
017000* piatto serve solo per calcolarne la lunghezza effettiva
017100* da scrivere su SEGOUT
017200     03  FILLER                  PIC X(4).
017300*
017400* il redefines piatto (WK-OUT-FLAT) serve solo perche' MOVE su
017500* un gruppo con un FILLER di separazione gia' valorizzato a
017600* virgola e' piu' leggibile che ricostruire la riga carattere
017700* per carattere con STRING ad ogni record
017800 01  WK-OUTPUT-LINE-AREA.
017900     03  WK-OUT-FIELDS.
018000         05  WK-OUT-ORIGINAL     PIC X(60).
018100         05  WK-OUT-COMMA        PIC X(1)    VALUE ','.
018200         05  WK-OUT-SEGMENTED    PIC X(120).
018300     03  WK-OUT-FLAT REDEFINES WK-OUT-FIELDS
018400                                 PIC X(181).
018500*
018600* contatori di fine job convertiti in testo per i messaggi a
018700* video (stesso schema N/X usato altrove in questo programma)
018800     03  FILLER                  PIC X(4).
018900*
019000* unico buffer N/X riusato da tutte le sei DISPLAY di
019100* 0900-DISPLAY-RUN-TOTALS - un contatore per volta, non c'e'
019200* bisogno di un'area per ciascuno
019300 01  WK-REC-DISPLAY-AREA.
019400     03  WK-REC-N                PIC 9(6)    VALUE ZERO.
019500     03  WK-REC-X REDEFINES WK-REC-N
019600                                 PIC X(6).
019700*
019800     03  FILLER                  PIC X(4).
019900*
020000* tre FILE STATUS separati anche se la logica di controllo e'
020100* identica per tutti e tre (00 = ok, 10 = fine file) - SEGOUT
020200* non ha bisogno del 88 EOF perche' e' un file in OUTPUT, mai
020300* letto
020400 01  LS-FILE-STATUSES.
020500     03  LEXICON-FS              PIC XX.
020600         88  LEXICON-OK               VALUE '00'.
020700         88  LEXICON-EOF              VALUE '10'.
020800     03  CONJOINED-FS            PIC XX.
020900         88  CONJOINED-OK             VALUE '00'.
021000         88  CONJOINED-EOF            VALUE '10'.
021100     03  SEGOUT-FS               PIC XX.
021200         88  SEGOUT-OK                VALUE '00'.
021300*
021400     03  FILLER                  PIC X(4).
021500*
021600* sei contatori di fine job, tutti COMP per velocita' (sommati
021700* una volta per record, mai confrontati con valori DISPLAY fino
021800* a 0900) - azzerati solo implicitamente a VALUE ZERO, il job
021900* e' sempre una sola passata
022000 01  WK-COUNTERS.
022100     03  WK-LEXICON-READ-CTR     PIC 9(9) COMP VALUE ZERO.
022200     03  WK-LEXICON-LOADED-CTR   PIC 9(9) COMP VALUE ZERO.
022300     03  WK-CONJOINED-READ-CTR   PIC 9(9) COMP VALUE ZERO.
022400     03  WK-CONJOINED-SKIP-CTR   PIC 9(9) COMP VALUE ZERO.
022500     03  WK-SEGOUT-WRITE-CTR     PIC 9(9) COMP VALUE ZERO.
022600     03  WK-FLAGGED-CTR          PIC 9(9) COMP VALUE ZERO.
022700*
022800* lunghezza corrente della stringa congiunta in lavorazione
022900     03  FILLER                  PIC X(4).
023000*
023100* la stringa congiunta del record in lavorazione, gia' piegata
023200* a minuscolo da 0310 - WK-CONCAT-LEN ne accompagna sempre il
023300* valore per evitare di rifare la scansione 0950 ogni volta che
023400* serve la lunghezza
023500 01  WK-CONCAT-AREA.
023600     03  WK-CONCAT               PIC X(60)   VALUE SPACE.
023700     03  WK-CONCAT-LEN           PIC 9(4) COMP VALUE ZERO.
023800*
023900* area di lavoro per il parsing di una riga LEXICON
024000     03  FILLER                  PIC X(4).
024100*
024200* area di transito per lo spacchettamento di una riga LEXICON:
024300* parola e testo-probabilita' dopo la UNSTRING sulla virgola,
024400* poi parte intera/frazionaria del secondo dopo la UNSTRING sul
024500* punto - nessuno di questi campi sopravvive oltre 0240/0250
024600 01  WK-LEXICON-PARSE-AREA.
024700     03  WK-WORD-TEXT            PIC X(80)   VALUE SPACE.
024800     03  WK-WORD-PADDED          PIC X(20)   VALUE SPACE.
024900     03  WK-WORD-LEN             PIC 9(4) COMP VALUE ZERO.
025000     03  WK-PROB-TEXT            PIC X(80)   VALUE SPACE.
025100     03  WK-INT-TEXT             PIC X(4)    VALUE SPACE.
025200     03  WK-INT-LEN              PIC 9(4) COMP VALUE ZERO.
025300     03  WK-FRAC-TEXT            PIC X(9)    VALUE SPACE.
025400*
025500* generico buffer per il calcolo della lunghezza significativa
025600* (senza spazi finali) - usato per parole, risultati, ecc.
025700     03  FILLER                  PIC X(4).
025800*
025900* buffer generico per 0950/0955: chi lo chiama ci copia prima il
026000* campo di cui vuole la lunghezza (parola, riga segmentata,
026100* buffer di rendering...) - va sempre MOVE-ato per intero, mai
026200* per una porzione, altrimenti restano residui della chiamata
026300* precedente dopo la posizione copiata
026400 01  WK-LENGTH-HELPER-AREA.
026500     03  WK-LENGTH-BUFFER        PIC X(120)  VALUE SPACE.
026600     03  WK-LENGTH-POS           PIC 9(4) COMP VALUE ZERO.
026700     03  FILLER                  PIC X(4).
026800*
026900 LOCAL-STORAGE SECTION.
027000*
027100* tutte le variabili di appoggio della PROCEDURE DIVISION,
027200* raggruppate per area funzionale con il prefisso che indica il
027300* gruppo di paragrafi che le usa: DI- per 0260/0262/0265
027400* (dizionario), SC- per 0400/0410/0420 (scan candidati), GR- per
027500* 0500/0510 (greedy), SS- per la ricerca di sottostringa
027600* (condivisa da greedy e rendering), RN-/RM- per 0700/0610
027700* (rendering e copia verso WSP002), NM- per il buffer di output
027800* del greedy/rendering
027900 01  LS-UTILS.
028000     03  DI-POS                  PIC 9(4) COMP VALUE ZERO.
028100     03  DI-SHIFT-POS            PIC 9(4) COMP VALUE ZERO.
028200*
028300     03  SC-I                    PIC 9(4) COMP VALUE ZERO.
028400     03  SC-J                    PIC 9(4) COMP VALUE ZERO.
028500     03  SC-L                    PIC 9(4) COMP VALUE ZERO.
028600     03  SC-MAX-I                PIC 9(4) COMP VALUE ZERO.
028700     03  SC-MAX-J                PIC 9(4) COMP VALUE ZERO.
028800     03  SC-SUBSTR-START         PIC 9(4) COMP VALUE ZERO.
028900     03  SC-SUBSTR-LEN           PIC 9(4) COMP VALUE ZERO.
029000     03  SC-SUBSTR               PIC X(20)   VALUE SPACE.
029100     03  SC-SHIFT-IDX            PIC 9(4) COMP VALUE ZERO.
029200     03  SC-DICT-HIT-SW          PIC X(1)    VALUE 'N'.
029300         88  DICT-HIT                        VALUE 'Y'.
029400         88  DICT-NOT-HIT                    VALUE 'N'.
029500*
029600     03  GR-JOINED-START         PIC 9(4) COMP VALUE ZERO.
029700     03  GR-JOINED-LEN           PIC 9(4) COMP VALUE ZERO.
029800     03  GR-WORDS-USED           PIC 9(4) COMP VALUE ZERO.
029900     03  GR-WORD-LEN             PIC 9(4) COMP VALUE ZERO.
030000     03  GR-REL-POS              PIC 9(4) COMP VALUE ZERO.
030100     03  GR-SOLVED-SW            PIC X(1)    VALUE 'N'.
030200         88  GREEDY-SOLVED                   VALUE 'Y'.
030300         88  GREEDY-NOT-SOLVED                VALUE 'N'.
030400*
030500     03  SS-NEEDLE-LEN           PIC 9(4) COMP VALUE ZERO.
030600     03  SS-POS                  PIC 9(4) COMP VALUE ZERO.
030700     03  SS-MAX-POS              PIC 9(4) COMP VALUE ZERO.
030800     03  SS-TRY-START            PIC 9(4) COMP VALUE ZERO.
030900     03  SS-FOUND-POS            PIC 9(4) COMP VALUE ZERO.
031000*
031100     03  RN-I                    PIC 9(4) COMP VALUE ZERO.
031200     03  RN-WORD-LEN             PIC 9(4) COMP VALUE ZERO.
031300     03  RN-AFTER-START          PIC 9(4) COMP VALUE ZERO.
031400     03  RN-AFTER-LEN            PIC 9(4) COMP VALUE ZERO.
031500     03  RN-PTR                  PIC 9(4) COMP VALUE ZERO.
031600     03  RN-TEMP                 PIC X(150)  VALUE SPACE.
031700     03  RM-I                    PIC 9(4) COMP VALUE ZERO.
031800*
031900     03  NM-I                    PIC 9(4) COMP VALUE ZERO.
032000     03  NM-LEN                  PIC 9(4) COMP VALUE ZERO.
032100     03  NM-PENDING-SW           PIC X(1)    VALUE 'N'.
032200     03  NM-STARTED-SW           PIC X(1)    VALUE 'N'.
032300     03  NM-BUFFER               PIC X(120)  VALUE SPACE.
032400     03  FILLER                  PIC X(4).
032500*
032600**
032700 PROCEDURE DIVISION.
032800*
032900*
033000* driver di job: apertura file, caricamento dizionario, ciclo
033100* sul file CONJOINED record per record, totali di chiusura.
033200* niente di specifico al singolo record qui - tutto cio' che
033300* serve a un record e' dentro 0320
033400 0100-MAIN-PROCESS.
033500     PERFORM 0110-OPEN-ALL-FILES      THRU 0110-EXIT.
033600     PERFORM 0200-LOAD-LEXICON        THRU 0200-EXIT.
033700     PERFORM 0300-READ-CONJOINED-RECORD THRU 0300-EXIT.
033800     PERFORM 0310-PROCESS-ALL-RECORDS THRU 0310-EXIT
033900         UNTIL CONJOINED-EOF.
034000     PERFORM 0900-DISPLAY-RUN-TOTALS  THRU 0900-EXIT.
034100     PERFORM 0120-CLOSE-ALL-FILES     THRU 0120-EXIT.
034200     GOBACK.
034300*
034400*
034500* le tre OPEN sono in sequenza fissa (LEXICON, CONJOINED, SEGOUT)
034600* - un errore su una qualsiasi abenda il job con RETURN-CODE 16,
034700* niente di recuperabile a questo punto della lavorazione
034800 0110-OPEN-ALL-FILES.
034900     OPEN INPUT  LEXICON.
035000     OPEN INPUT  CONJOINED.
035100     OPEN OUTPUT SEGOUT.
035200*
035300     IF NOT LEXICON-OK
035400        DISPLAY 'WSP001 - LEXICON OPEN ERROR - FS: ' LEXICON-FS
035500        MOVE 16 TO RETURN-CODE
035600        GOBACK
035700     END-IF.
035800* stesso trattamento - senza CONJOINED non c'e' lavoro da fare
035900     IF NOT CONJOINED-OK
036000        DISPLAY 'WSP001 - CONJOINED OPEN ERROR - FS: '
036100                CONJOINED-FS
036200        MOVE 16 TO RETURN-CODE
036300        GOBACK
036400     END-IF.
036500* idem per l'output - non ha senso proseguire se non si puo' scrivere
036600     IF NOT SEGOUT-OK
036700        DISPLAY 'WSP001 - SEGOUT OPEN ERROR - FS: ' SEGOUT-FS
036800        MOVE 16 TO RETURN-CODE
036900        GOBACK
037000     END-IF.
037100 0110-EXIT.
037200     EXIT.
037300*
037400*
037500* chiusura incondizionata - in questo job non ci interessa il
037600* file status di chiusura, solo quello di apertura/lettura/
037700* scrittura
037800 0120-CLOSE-ALL-FILES.
037900     CLOSE LEXICON.
038000     CLOSE CONJOINED.
038100     CLOSE SEGOUT.
038200 0120-EXIT.
038300     EXIT.
038400*
038500*----------------------------------------------------------------
038600* CARICAMENTO DEL DIZIONARIO (LEXICON LOADER)
038700*----------------------------------------------------------------
038800*
038900* carica l'intero dizionario in WSPDICT prima di leggere il
039000* primo record CONJOINED - la tavola resta in WORKING-STORAGE
039100* per tutta la durata del job, ordinata ascendente per la
039200* SEARCH ALL di 0430
039300 0200-LOAD-LEXICON.
039400     MOVE ZERO TO DICT-TOT.
039500     PERFORM 0210-READ-LEXICON-RECORD THRU 0210-EXIT.
039600     PERFORM 0220-LOAD-LEXICON-STEP   THRU 0220-EXIT
039700         UNTIL LEXICON-EOF.
039800 0200-EXIT.
039900     EXIT.
040000*
040100*
040200* stesso schema READ/IF-OK/IF-EOF usato su tutti e tre i file -
040300* un errore di lettura diverso da fine file e' sempre fatale
040400 0210-READ-LEXICON-RECORD.
040500     READ LEXICON.
040600* conta solo le letture andate a buon fine, non i tentativi
040700* oltre fine file
040800     IF LEXICON-OK
040900        ADD 1 TO WK-LEXICON-READ-CTR
041000     ELSE
041100        IF NOT LEXICON-EOF
041200           DISPLAY 'WSP001 - LEXICON READ ERROR - FS: '
041300                   LEXICON-FS
041400           MOVE 16 TO RETURN-CODE
041500           GOBACK
041600        END-IF
041700     END-IF.
041800 0210-EXIT.
041900     EXIT.
042000*
042100*
042200* una riga LEXICON alla volta: piega, spacchetta, se la parola
042300* supera la lunghezza minima la inserisce nel dizionario
042400 0220-LOAD-LEXICON-STEP.
042500     PERFORM 0230-FOLD-LEXICON-LINE    THRU 0230-EXIT.
042600     PERFORM 0240-PARSE-LEXICON-LINE   THRU 0240-EXIT.
042700     PERFORM 0210-READ-LEXICON-RECORD  THRU 0210-EXIT.
042800 0220-EXIT.
042900     EXIT.
043000*
043100*
043200* il dizionario arriva con le parole in chiaro (maiuscole o
043300* minuscole secondo come e' stato preparato) - qui si forza
043400* tutto minuscolo per confrontarlo allo stesso modo con
043500* CONJOINED-LINE-TEXT, gia' normalizzato in 0310
043600 0230-FOLD-LEXICON-LINE.
043700     INSPECT LEX-LINE-TEXT
043800             CONVERTING CC-UPPER-ALPHA TO CC-LOWER-ALPHA.
043900 0230-EXIT.
044000     EXIT.
044100*
044200*
044300* UNSTRING DELIMITED BY CC-COMMA al posto di un parsing posizionale
044400* - il dizionario non ha larghezza di campo fissa, solo un
044500* separatore
044600 0240-PARSE-LEXICON-LINE.
044700     MOVE SPACE TO WK-WORD-TEXT WK-PROB-TEXT.
044800     UNSTRING LEX-LINE-TEXT DELIMITED BY CC-COMMA
044900              INTO WK-WORD-TEXT WK-PROB-TEXT.
045000*
045100     MOVE WK-WORD-TEXT TO WK-WORD-PADDED.
045200     MOVE WK-WORD-PADDED TO WK-LENGTH-BUFFER.
045300     PERFORM 0950-COMPUTE-TRIMMED-LENGTH THRU 0950-EXIT.
045400     MOVE WK-LENGTH-POS TO WK-WORD-LEN.
045500*
045600     IF WK-WORD-LEN < CC-MIN-WORD-LEN
045700        NEXT SENTENCE
045800     ELSE
045900        PERFORM 0250-PARSE-LEXICON-PROBABILITY THRU 0250-EXIT
046000        PERFORM 0260-INSERT-DICTIONARY-WORD     THRU 0260-EXIT
046100     END-IF.
046200 0240-EXIT.
046300     EXIT.
046400*
046500*
046600* il testo della probabilita' arriva come '0.FFFFFFFFF' (un solo
046700* carattere intero, sempre zero per una probabilita'): niente
046800* FUNCTION NUMVAL disponibile in questo compilatore, quindi le
046900* nove cifre frazionarie vengono scritte a mano nel REDEFINES
047000* PIC 9(10) di WK-NEW-PROB - vedi nota Y2K MI2457-041 nel change
047100* log: il formato non ha mai avuto campi data, nessun impatto
047200 0250-PARSE-LEXICON-PROBABILITY.
047300     MOVE ZERO TO WK-NEW-PROB.
047400     MOVE SPACE TO WK-INT-TEXT WK-FRAC-TEXT.
047500     UNSTRING WK-PROB-TEXT DELIMITED BY '.'
047600              INTO WK-INT-TEXT WK-FRAC-TEXT.
047700*
047800     MOVE WK-INT-TEXT TO WK-LENGTH-BUFFER.
047900     PERFORM 0950-COMPUTE-TRIMMED-LENGTH THRU 0950-EXIT.
048000     MOVE WK-LENGTH-POS TO WK-INT-LEN.
048100*
048200     IF WK-FRAC-TEXT = SPACE
048300        NEXT SENTENCE
048400     ELSE
048500* la parte intera della probabilita' deve essere esattamente una
048600* cifra (regola: valore compreso tra 0 e 1) - se non lo e', il
048700* record non viene convalidato e resta con probabilita' zero
048800        IF WK-INT-LEN NOT = 1
048900           NEXT SENTENCE
049000        ELSE
049100* controllo di classe al posto di IF NUMERIC su un solo carattere -
049200* equivalente ma piu' leggibile quando si parla di una singola
049300* posizione
049400           IF WK-INT-TEXT (1:1) NOT DIGIT-CHARS
049500              NEXT SENTENCE
049600           ELSE
049700* gli spazi finali della parte frazionaria (se il testo letto ha
049800* meno di nove cifre) diventano zeri, cosi' da poter verificare
049900* NUMERIC e scrivere tutte e nove le posizioni del REDEFINES
050000              INSPECT WK-FRAC-TEXT
050100                      REPLACING ALL SPACE BY '0'
050200              IF WK-FRAC-TEXT NOT NUMERIC
050300                 MOVE ZERO TO WK-NEW-PROB
050400              ELSE
050500* scrittura diretta cifra per cifra nel REDEFINES PIC 9(10) -
050600* posizione 1 la parte intera, posizioni 2-10 la frazionaria
050700                 MOVE WK-INT-TEXT (1:1)
050800                                TO WK-NEW-PROB-DIGITS (1:1)
050900                 MOVE WK-FRAC-TEXT
051000                                TO WK-NEW-PROB-DIGITS (2:9)
051100              END-IF
051200           END-IF
051300        END-IF
051400     END-IF.
051500 0250-EXIT.
051600     EXIT.
051700*
051800* inserimento ordinato nel dizionario: una parola ripetuta
051900* sovrascrive la probabilita' precedente (stesso idioma di
052000* trova-o-accoda usato altrove nel reparto per le tabelle di
052100* override - qui pero' l'ordine ascendente va mantenuto per la
052200* SEARCH ALL di 0400)
052300*
052400* ricerca lineare della posizione di inserimento (il dizionario
052500* e' sempre ordinato) seguita da uno shift verso il basso degli
052600* elementi successivi - accettabile perche' il caricamento e'
052700* un'operazione di inizio job, non ripetuta per ogni record
052800* CONJOINED
052900 0260-INSERT-DICTIONARY-WORD.
053000     MOVE 1 TO DI-POS.
053100     PERFORM 0262-FIND-INSERT-POSITION THRU 0262-EXIT
053200         UNTIL DI-POS > DICT-TOT
053300            OR DICT-WORD (DI-POS) NOT LESS WK-WORD-PADDED.
053400*
053500     IF DI-POS <= DICT-TOT AND DICT-WORD (DI-POS) = WK-WORD-PADDED
053600        MOVE WK-NEW-PROB TO DICT-PROB (DI-POS)
053700        ADD 1 TO WK-LEXICON-LOADED-CTR
053800     ELSE
053900        IF DICT-TOT < 1000
054000           ADD 1 TO DICT-TOT
054100           MOVE DICT-TOT TO DI-SHIFT-POS
054200           PERFORM 0265-SHIFT-DICT-DOWN THRU 0265-EXIT
054300               UNTIL DI-SHIFT-POS = DI-POS
054400           MOVE WK-WORD-PADDED TO DICT-WORD (DI-POS)
054500           MOVE WK-NEW-PROB    TO DICT-PROB (DI-POS)
054600           ADD 1 TO WK-LEXICON-LOADED-CTR
054700        END-IF
054800     END-IF.
054900 0260-EXIT.
055000     EXIT.
055100*
055200*
055300* avanza finche' non trova una parola non minore di quella da
055400* inserire, o finche' non esaurisce la tavola
055500 0262-FIND-INSERT-POSITION.
055600     ADD 1 TO DI-POS.
055700 0262-EXIT.
055800     EXIT.
055900*
056000*
056100* sposta un elemento di una posizione per far spazio al nuovo -
056200* chiamato a ritroso da DICT-TOT fino a DI-POS
056300 0265-SHIFT-DICT-DOWN.
056400     MOVE DICT-WORD (DI-SHIFT-POS - 1) TO DICT-WORD (DI-SHIFT-POS)
056500     MOVE DICT-PROB (DI-SHIFT-POS - 1) TO DICT-PROB (DI-SHIFT-POS)
056600     SUBTRACT 1 FROM DI-SHIFT-POS.
056700 0265-EXIT.
056800     EXIT.
056900*
057000*----------------------------------------------------------------
057100* CICLO PRINCIPALE SUL FILE CONJOINED (LOADER + DRIVER)
057200*----------------------------------------------------------------
057300*
057400* una lettura per ogni giro del ciclo principale - vedi
057500* 0310 per cosa succede dopo una lettura andata a buon fine
057600 0300-READ-CONJOINED-RECORD.
057700     READ CONJOINED.
057800* stesso schema di 0210 - solo le letture buone incrementano il contatore
057900     IF CONJOINED-OK
058000        ADD 1 TO WK-CONJOINED-READ-CTR
058100     ELSE
058200        IF NOT CONJOINED-EOF
058300           DISPLAY 'WSP001 - CONJOINED READ ERROR - FS: '
058400                   CONJOINED-FS
058500           MOVE 16 TO RETURN-CODE
058600           GOBACK
058700        END-IF
058800     END-IF.
058900 0300-EXIT.
059000     EXIT.
059100*
059200*
059300* la piega a minuscolo e il calcolo di lunghezza valgono per
059400* ogni riga, anche per quelle poi scartate - scartare prima di
059500* calcolare la lunghezza risparmierebbe un giro di SCAN-BACK ma
059600* complicherebbe il controllo, e il file CONJOINED non e' mai
059700* abbastanza grande da rendere la differenza misurabile
059800 0310-PROCESS-ALL-RECORDS.
059900     INSPECT CONJOINED-LINE-TEXT
060000             CONVERTING CC-UPPER-ALPHA TO CC-LOWER-ALPHA.
060100     MOVE CONJOINED-LINE-TEXT TO WK-CONCAT.
060200     MOVE WK-CONCAT TO WK-LENGTH-BUFFER.
060300     PERFORM 0950-COMPUTE-TRIMMED-LENGTH THRU 0950-EXIT.
060400     MOVE WK-LENGTH-POS TO WK-CONCAT-LEN.
060500*
060600     IF WK-CONCAT-LEN < CC-MIN-WORD-LEN
060700        ADD 1 TO WK-CONJOINED-SKIP-CTR
060800     ELSE
060900        PERFORM 0320-PROCESS-ONE-RECORD THRU 0320-EXIT
061000     END-IF.
061100*
061200     PERFORM 0300-READ-CONJOINED-RECORD THRU 0300-EXIT.
061300 0310-EXIT.
061400     EXIT.
061500*
061600*
061700* sequenza fissa per ogni record superstite: scan candidati
061800* (regola 1), pass greedy (regola 2); se il greedy non esaurisce
061900* tutti i candidati trovati, delega a WSP002 (regole 3/4/5); se
062000* nemmeno WSP002 trova una soluzione completa, MI2457-048
062100* (07/22/01) stabilisce di scrivere l'originale invariato e
062200* contare il record come flagged, non di abendare
062300 0320-PROCESS-ONE-RECORD.
062400     PERFORM 0400-SCAN-CANDIDATE-WORDS  THRU 0400-EXIT.
062500     PERFORM 0500-GREEDY-PASS           THRU 0500-EXIT.
062600*
062700     IF GREEDY-SOLVED
062800        MOVE NM-BUFFER TO WK-OUT-SEGMENTED
062900     ELSE
063000        PERFORM 0600-RUN-COMBINATION-ENGINE THRU 0600-EXIT
063100        IF CMB-BEST-FOUND
063200           PERFORM 0700-RENDER-WINNING-COMBINATION THRU 0700-EXIT
063300        ELSE
063400           MOVE WK-CONCAT (1:WK-CONCAT-LEN) TO WK-OUT-SEGMENTED
063500           ADD 1 TO WK-FLAGGED-CTR
063600           MOVE WK-CONJOINED-READ-CTR TO WK-REC-N
063700           DISPLAY 'WSP001 - RECORD ' WK-REC-X
063800                   ' FLAGGED - NO FULL MATCH WITHIN DEPTH LIMIT'
063900        END-IF
064000     END-IF.
064100*
064200     PERFORM 0800-WRITE-OUTPUT-RECORD THRU 0800-EXIT.
064300 0320-EXIT.
064400     EXIT.
064500*
064600*----------------------------------------------------------------
064700* REGOLA 1 - SCAN DEI CANDIDATI (DOPPIO CICLO SU TUTTE LE
064800* SOTTOSTRINGHE DI WK-CONCAT, RICERCA BINARIA NEL DIZIONARIO)
064900*----------------------------------------------------------------
065000*
065100* doppio ciclo su tutte le sottostringhe di WK-CONCAT (regola 1:
065200* 'every substring, checked against the dictionary') - SC-I e'
065300* l'offset dalla fine, SC-J l'offset dall'inizio, cosi' da
065400* scandire tutte le lunghezze per ogni punto di partenza senza
065500* ricalcolare SC-L ad ogni giro
065600 0400-SCAN-CANDIDATE-WORDS.
065700     MOVE ZERO TO CAND-TOT.
065800     MOVE WK-CONCAT-LEN TO SC-L.
065900     COMPUTE SC-MAX-I = SC-L - 1.
066000     MOVE ZERO TO SC-I.
066100     PERFORM 0410-SCAN-OUTER-STEP THRU 0410-EXIT
066200         UNTIL SC-I > SC-MAX-I.
066300 0400-EXIT.
066400     EXIT.
066500*
066600*
066700* SC-I conta quante posizioni di coda restano escluse da questo
066800* giro di sottostringhe - cresce da zero a SC-L - 1
066900 0410-SCAN-OUTER-STEP.
067000     COMPUTE SC-MAX-J = SC-L - SC-I - 1.
067100     MOVE ZERO TO SC-J.
067200     PERFORM 0420-SCAN-INNER-STEP THRU 0420-EXIT
067300         UNTIL SC-J > SC-MAX-J.
067400     ADD 1 TO SC-I.
067500 0410-EXIT.
067600     EXIT.
067700*
067800*
067900* estrae la sottostringa e la confronta col dizionario - ogni
068000* hit diventa un candidato, anche se sovrapposto ad altri
068100* candidati gia' trovati: la deduplicazione/selezione e' compito
068200* del pass greedy e di WSP002, non di questo scan
068300 0420-SCAN-INNER-STEP.
068400     COMPUTE SC-SUBSTR-LEN  = SC-L - SC-I - SC-J.
068500     COMPUTE SC-SUBSTR-START = SC-J + 1.
068600     MOVE SPACE TO SC-SUBSTR.
068700     MOVE WK-CONCAT (SC-SUBSTR-START : SC-SUBSTR-LEN)
068800                                  TO SC-SUBSTR.
068900     PERFORM 0430-LOOKUP-DICTIONARY-WORD THRU 0430-EXIT.
069000* sottostringa trovata nel dizionario con probabilita' positiva -
069100* diventa un candidato (regola 1)
069200     IF DICT-HIT
069300        PERFORM 0440-INSERT-CANDIDATE-AT-FRONT THRU 0440-EXIT
069400     END-IF.
069500     ADD 1 TO SC-J.
069600 0420-EXIT.
069700     EXIT.
069800*
069900* ricerca binaria - idioma mutuato dal resto del pacco di
070000* riferimento (SEARCH ALL su tavola ASCENDING KEY/INDEXED BY),
070100* il dizionario e' mantenuto ordinato da 0260
070200 0430-LOOKUP-DICTIONARY-WORD.
070300     SET DICT-NOT-HIT TO TRUE.
070400* SEARCH ALL su tavola vuota non e' garantita su tutti i compilatori -
070500* meglio evitarla esplicitamente quando il dizionario non e' ancora
070600* stato caricato (caso di test, non di produzione)
070700     IF DICT-TOT > ZERO
070800        SET DICT-IDX TO 1
070900        SEARCH ALL DICT-EL
071000            WHEN DICT-WORD (DICT-IDX) = SC-SUBSTR
071100               IF DICT-PROB (DICT-IDX) > ZERO
071200                  SET DICT-HIT TO TRUE
071300               END-IF
071400        END-SEARCH
071500     END-IF.
071600 0430-EXIT.
071700     EXIT.
071800*
071900*
072000* inserimento in testa, non in coda: il pass greedy (0500) deve
072100* vedere prima i candidati scoperti per ultimi (sottostringhe
072200* piu' corte, trovate da SC-J crescente) - idioma ripreso da
072300* APPLY-FORMAT-OVERRIDE del programma di riferimento, qui senza
072400* ricerca di duplicati perche' ogni candidato e' una posizione
072500* diversa nella stringa, non una chiave unica
072600 0440-INSERT-CANDIDATE-AT-FRONT.
072700* limite fisso della tavola CAND-TB (WSPCAND.cpy) - oltre 50 candidati
072800* per record i successivi vengono semplicemente ignorati, non e' mai
072900* stato un problema nei volumi di produzione osservati
073000     IF CAND-TOT < 50
073100        ADD 1 TO CAND-TOT
073200        MOVE CAND-TOT TO SC-SHIFT-IDX
073300        PERFORM 0445-SHIFT-CANDIDATES-UP THRU 0445-EXIT
073400            UNTIL SC-SHIFT-IDX = 1
073500        MOVE SC-SUBSTR            TO CAND-WORD (1)
073600        MOVE DICT-PROB (DICT-IDX) TO CAND-PROB (1)
073700     END-IF.
073800 0440-EXIT.
073900     EXIT.
074000*
074100*
074200* analogo a 0265 ma sulla tavola dei candidati, non del
074300* dizionario
074400 0445-SHIFT-CANDIDATES-UP.
074500     MOVE CAND-WORD (SC-SHIFT-IDX - 1) TO CAND-WORD (SC-SHIFT-IDX)
074600     MOVE CAND-PROB (SC-SHIFT-IDX - 1) TO CAND-PROB (SC-SHIFT-IDX)
074700     SUBTRACT 1 FROM SC-SHIFT-IDX.
074800 0445-EXIT.
074900     EXIT.
075000*
075100*----------------------------------------------------------------
075200* REGOLA 2 - PASS GREEDY
075300*----------------------------------------------------------------
075400*
075500* regola 2: tentativo veloce di copertura totale senza passare
075600* per la ricerca combinatoria di WSP002 - scorre i candidati
075700* nell'ordine di CAND-TB e consuma dalla stringa quello che
075800* trova, lasciando in NM-BUFFER la segmentazione con spazi tra
075900* le parole individuate; se alla fine tutti i candidati sono
076000* stati consumati (GR-WORDS-USED = CAND-TOT) la copertura e'
076100* completa e WSP002 non viene nemmeno chiamato
076200 0500-GREEDY-PASS.
076300     MOVE 1 TO GR-JOINED-START.
076400     MOVE WK-CONCAT-LEN TO GR-JOINED-LEN.
076500     MOVE SPACE TO NM-BUFFER.
076600     MOVE ZERO TO NM-LEN.
076700     MOVE ZERO TO GR-WORDS-USED.
076800     SET CAND-IDX TO 1.
076900     PERFORM 0510-GREEDY-STEP THRU 0510-EXIT
077000         UNTIL CAND-IDX > CAND-TOT.
077100     PERFORM 0520-GREEDY-APPEND-REMAINDER THRU 0520-EXIT.
077200*
077300     IF GR-WORDS-USED = CAND-TOT
077400        SET GREEDY-SOLVED TO TRUE
077500     ELSE
077600        SET GREEDY-NOT-SOLVED TO TRUE
077700     END-IF.
077800 0500-EXIT.
077900     EXIT.
078000*
078100*
078200* per ogni candidato, cerca dove compare ancora nella porzione
078300* di JOINED non ancora consumata - se la trova a meta' stringa
078400* (GR-REL-POS > 0) il prefisso prima della parola resta non
078500* segmentato in questo giro, nella speranza che un candidato
078600* successivo lo risolva
078700 0510-GREEDY-STEP.
078800     MOVE CAND-WORD (CAND-IDX) TO WK-LENGTH-BUFFER.
078900     PERFORM 0950-COMPUTE-TRIMMED-LENGTH THRU 0950-EXIT.
079000     MOVE WK-LENGTH-POS TO GR-WORD-LEN.
079100*
079200     MOVE CAND-WORD (CAND-IDX) TO WK-LENGTH-BUFFER.
079300     PERFORM 0530-FIND-WORD-IN-JOINED THRU 0530-EXIT.
079400*
079500* GR-REL-POS a zero vuol dire che il candidato inizia esattamente
079600* al principio di quanto resta di JOINED: niente prefisso da
079700* accodare, si passa dritti alla parola (vedi IF piu' sotto)
079800     IF SS-FOUND-POS > ZERO
079900        COMPUTE GR-REL-POS = SS-FOUND-POS - 1
080000        IF GR-REL-POS > ZERO
080100           PERFORM 0540-GREEDY-APPEND-PREFIX THRU 0540-EXIT
080200        END-IF
080300        ADD GR-REL-POS TO GR-JOINED-START
080400        SUBTRACT GR-REL-POS FROM GR-JOINED-LEN
080500        IF GR-REL-POS = ZERO
080600           PERFORM 0550-GREEDY-APPEND-WORD THRU 0550-EXIT
080700           ADD GR-WORD-LEN TO GR-JOINED-START
080800           SUBTRACT GR-WORD-LEN FROM GR-JOINED-LEN
080900        END-IF
081000        ADD 1 TO GR-WORDS-USED
081100     END-IF.
081200     SET CAND-IDX UP BY 1.
081300 0510-EXIT.
081400     EXIT.
081500*
081600* nota regola 2: quando il match e' a meta' della stringa
081700* (GR-REL-POS > 0) solo il prefisso viene consumato - la
081800* parola stessa resta in JOINED per un futuro candidato
081900 0530-FIND-WORD-IN-JOINED.
082000     MOVE ZERO TO SS-FOUND-POS.
082100* non ha senso cercare una parola piu' lunga di quanto resta della
082200* stringa da consumare
082300     IF GR-JOINED-LEN NOT < GR-WORD-LEN
082400        COMPUTE SS-MAX-POS = GR-JOINED-LEN - GR-WORD-LEN + 1
082500        MOVE 1 TO SS-POS
082600        PERFORM 0535-FIND-WORD-STEP THRU 0535-EXIT
082700            UNTIL SS-POS > SS-MAX-POS
082800               OR SS-FOUND-POS NOT = ZERO
082900     END-IF.
083000 0530-EXIT.
083100     EXIT.
083200*
083300*
083400* confronta il candidato con la porzione di JOINED a partire da
083500* ogni posizione possibile, fermandosi alla prima occorrenza
083600 0535-FIND-WORD-STEP.
083700     COMPUTE SS-TRY-START = GR-JOINED-START + SS-POS - 1.
083800* confronto diretto carattere per carattere sulla porzione di WK-CONCAT
083900* corrispondente alla posizione candidata - CAND-WORD e' PIC X(20) con
084000* padding a spazi, da qui il troncamento a (1 : GR-WORD-LEN)
084100     IF WK-CONCAT (SS-TRY-START : GR-WORD-LEN)
084200              = CAND-WORD (CAND-IDX) (1 : GR-WORD-LEN)
084300        MOVE SS-POS TO SS-FOUND-POS
084400     END-IF.
084500     ADD 1 TO SS-POS.
084600 0535-EXIT.
084700     EXIT.
084800*
084900*
085000* il prefisso non risolto viene accodato tal quale (senza
085100* spaziatura tra le sue lettere) seguito da un singolo spazio -
085200* la normalizzazione finale (0520) rimuove eventuali spazi
085300* doppi se il prefisso successivo e' vuoto
085400 0540-GREEDY-APPEND-PREFIX.
085500     SET RN-PTR TO NM-LEN.
085600     ADD 1 TO RN-PTR.
085700     STRING WK-CONCAT (GR-JOINED-START : GR-REL-POS)
085800                 DELIMITED BY SIZE
085900            CC-SPACE     DELIMITED BY SIZE
086000            INTO NM-BUFFER WITH POINTER RN-PTR.
086100     COMPUTE NM-LEN = RN-PTR - 1.
086200 0540-EXIT.
086300     EXIT.
086400*
086500*
086600* accoda la parola individuata seguita da un singolo spazio -
086700* stesso schema di 0540 ma sorgente CAND-WORD invece del
086800* prefisso di JOINED
086900 0550-GREEDY-APPEND-WORD.
087000     SET RN-PTR TO NM-LEN.
087100     ADD 1 TO RN-PTR.
087200     STRING CAND-WORD (CAND-IDX) (1 : GR-WORD-LEN)
087300                 DELIMITED BY SIZE
087400            CC-SPACE     DELIMITED BY SIZE
087500            INTO NM-BUFFER WITH POINTER RN-PTR.
087600     COMPUTE NM-LEN = RN-PTR - 1.
087700 0550-EXIT.
087800     EXIT.
087900*
088000*
088100* quanto resta di JOINED dopo l'ultimo candidato consumato va
088200* accodato cosi' com'e' (puo' essere un resto non risolto, non
088300* solo un resto vuoto) - poi si elimina lo spazio di coda
088400* lasciato dall'ultima STRING
088500 0520-GREEDY-APPEND-REMAINDER.
088600* resta qualcosa di non risolto dopo l'ultimo candidato - viene
088700* accodato cosi' com'e', eventualmente senza parole riconosciute
088800     IF GR-JOINED-LEN > ZERO
088900        SET RN-PTR TO NM-LEN
089000        ADD 1 TO RN-PTR
089100        STRING WK-CONCAT (GR-JOINED-START : GR-JOINED-LEN)
089200                    DELIMITED BY SIZE
089300               INTO NM-BUFFER WITH POINTER RN-PTR
089400        COMPUTE NM-LEN = RN-PTR - 1
089500     END-IF.
089600* elimina lo spazio finale lasciato dall'ultima parola
089700* consumata (regola 2: "trimmed of trailing blanks")
089800     MOVE NM-BUFFER TO WK-LENGTH-BUFFER.
089900     PERFORM 0950-COMPUTE-TRIMMED-LENGTH THRU 0950-EXIT.
090000* tronca lo spazio finale lasciato dall'ultima STRING, a meno che
090100* il buffer non sia pieno per tutta la sua larghezza
090200     IF WK-LENGTH-POS < 120
090300        MOVE SPACE TO NM-BUFFER (WK-LENGTH-POS + 1 : )
090400     END-IF.
090500 0520-EXIT.
090600     EXIT.
090700*
090800*----------------------------------------------------------------
090900* REGOLE 3/4/5 - DELEGA A WSP002 (COMBINAZIONI, ANALISI,
091000* SELEZIONE A SCORRIMENTO)
091100*----------------------------------------------------------------
091200*
091300* quando il greedy non basta, la ricerca esaustiva delle
091400* combinazioni (regole 3/4/5) e' delegata a WSP002: qui si
091500* prepara solo l'area LINKAGE (CMB-W-IN, profondita' zero,
091600* prefisso vuoto) e si azzera l'accumulatore CMB-BEST prima
091700* della CALL - la ricerca stessa, ricorsiva, vive tutta in
091800* WSP002 per tenere questo programma libero dalla gestione
091900* della pila delle combinazioni parziali
092000 0600-RUN-COMBINATION-ENGINE.
092100     SET CMB-BEST-NOT-FOUND TO TRUE.
092200* azzeramento esplicito dell'accumulatore prima di ogni CALL: lo
092300* stato lasciato da un record precedente non deve in nessun caso
092400* sopravvivere al record successivo
092500     MOVE ZERO TO CMB-BEST-MIN-LEN.
092600     MOVE ZERO TO CMB-BEST-PROB.
092700     MOVE ZERO TO CMB-BEST-WORDS-TOT.
092800     MOVE ZERO TO MR-RESULT.
092900*
093000     MOVE WK-CONCAT     TO CMB-W-CONCAT.
093100     MOVE WK-CONCAT-LEN TO CMB-W-CONCAT-LEN.
093200     MOVE ZERO          TO CMB-W-DEPTH.
093300     MOVE ZERO          TO CMB-W-PREFIX-TOT.
093400     MOVE CAND-TOT      TO CMB-W-REMAIN-TOT.
093500     MOVE 1 TO RM-I.
093600     PERFORM 0610-COPY-CANDIDATES-TO-REMAIN THRU 0610-EXIT
093700         UNTIL RM-I > CAND-TOT.
093800*
093900     CALL CC-PGM-COMBINATIONS USING CMB-W-IN CMB-BEST
094000                                     MR-RESULT-AREA
094100* ON EXCEPTION scatta solo se CC-PGM-COMBINATIONS non e' risolvibile
094200* a runtime (tipicamente un problema di link-edit) - mai per un
094300* esito logico del motore, che torna sempre tramite CMB-BEST
094400         ON EXCEPTION
094500            DISPLAY 'WSP001 - CALL EXCEPTION ON '
094600                    CC-PGM-COMBINATIONS
094700            MOVE 20 TO RETURN-CODE
094800            GOBACK
094900     END-CALL.
095000 0600-EXIT.
095100     EXIT.
095200*
095300*
095400* copia piatta CAND-TB in CMB-W-REMAIN-TB: stesso ordine, stessa
095500* lunghezza massima (50), ma con un indice dedicato (RM-I) invece
095600* di CAND-IDX per non portare nella CALL un indice legato a una
095800* INDEXED BY tra tavole)
095900 0610-COPY-CANDIDATES-TO-REMAIN.
096000     MOVE CAND-WORD (RM-I)
096100               TO CMB-W-REMAIN-WORD (RM-I).
096200     MOVE CAND-PROB (RM-I)
096300               TO CMB-W-REMAIN-PROB (RM-I).
096400     ADD 1 TO RM-I.
096500 0610-EXIT.
096600     EXIT.
096700*
096800*----------------------------------------------------------------
096900* REGOLA 6 - RENDERING DELLA COMBINAZIONE VINCENTE
097000*----------------------------------------------------------------
097100*
097200* regola 6: trasforma la combinazione vincente restituita da
097300* WSP002 (solo un elenco di parole, CMB-BEST-WORD) in una
097400* stringa leggibile con uno spazio tra le parole individuate e
097500* il resto non risolto lasciato attaccato - si riusa NM-BUFFER,
097600* lo stesso buffer del pass greedy, per evitare di duplicare la
097700* logica di normalizzazione finale in 0720
097800 0700-RENDER-WINNING-COMBINATION.
097900     MOVE SPACE TO RN-TEMP.
098000* punto di partenza del rendering: l'intera stringa congiunta,
098100* senza alcuna parola ancora separata - ogni giro di 0710 la
098200* arricchisce con gli spazi attorno a una parola vincente
098300     MOVE WK-CONCAT (1:WK-CONCAT-LEN) TO NM-BUFFER.
098400     MOVE WK-CONCAT-LEN TO NM-LEN.
098500*
098600     MOVE 1 TO RN-I.
098700     PERFORM 0710-RENDER-STEP THRU 0710-EXIT
098800         UNTIL RN-I > CMB-BEST-WORDS-TOT.
098900*
099000     PERFORM 0720-NORMALISE-RENDER-BUFFER THRU 0720-EXIT.
099100     MOVE NM-BUFFER TO WK-OUT-SEGMENTED.
099200 0700-EXIT.
099300     EXIT.
099400*
099500*
099600* per ogni parola vincente, la cerca ancora nel buffer (che
099700* viene aggiornato ad ogni giro) e la separa con spazi - le
099800* parole sono garantite presenti da WSP002 (sono state
099900* verificate come sottostringa durante la ricorsione), quindi
100000* SS-FOUND-POS > ZERO e' sempre vero in pratica: il controllo
100100* resta solo per disciplina difensiva
100200 0710-RENDER-STEP.
100300     MOVE CMB-BEST-WORD (RN-I) TO WK-LENGTH-BUFFER.
100400     PERFORM 0950-COMPUTE-TRIMMED-LENGTH THRU 0950-EXIT.
100500     MOVE WK-LENGTH-POS TO RN-WORD-LEN.
100600*
100700     MOVE CMB-BEST-WORD (RN-I) TO WK-LENGTH-BUFFER.
100800     PERFORM 0715-FIND-WORD-IN-RENDER-BUFFER THRU 0715-EXIT.
100900*
101000     IF SS-FOUND-POS > ZERO
101100        PERFORM 0730-INSERT-WORD-SURROUND THRU 0730-EXIT
101200     END-IF.
101300     ADD 1 TO RN-I.
101400 0710-EXIT.
101500     EXIT.
101600*
101700*
101800* stessa ricerca lineare di 0530, ma sul buffer di rendering
101900* (che contiene gia' parte della spaziatura inserita dai giri
102000* precedenti) invece che sulla stringa congiunta originale
102100 0715-FIND-WORD-IN-RENDER-BUFFER.
102200     MOVE ZERO TO SS-FOUND-POS.
102300* stesso controllo di sicurezza di 0530, qui sul buffer di rendering
102400     IF NM-LEN NOT < RN-WORD-LEN
102500        COMPUTE SS-MAX-POS = NM-LEN - RN-WORD-LEN + 1
102600        MOVE 1 TO SS-POS
102700        PERFORM 0716-RENDER-FIND-STEP THRU 0716-EXIT
102800            UNTIL SS-POS > SS-MAX-POS
102900               OR SS-FOUND-POS NOT = ZERO
103000     END-IF.
103100 0715-EXIT.
103200     EXIT.
103300*
103400*
103500* confronto posizione per posizione, analogo a 0535
103600 0716-RENDER-FIND-STEP.
103700* confronto analogo a 0535, ma contro CMB-BEST-WORD invece di
103800* CAND-WORD
103900     IF NM-BUFFER (SS-POS : RN-WORD-LEN)
104000              = CMB-BEST-WORD (RN-I) (1 : RN-WORD-LEN)
104100        MOVE SS-POS TO SS-FOUND-POS
104200     END-IF.
104300     ADD 1 TO SS-POS.
104400 0716-EXIT.
104500     EXIT.
104600*
104700* inserisce spazio + parola + spazio al posto della prima
104800* occorrenza trovata, ricostruendo il buffer con STRING WITH
104900* POINTER (evita riferimenti a lunghezza zero quando il match
105000* e' all'inizio o alla fine del buffer)
105100 0730-INSERT-WORD-SURROUND.
105200     COMPUTE RN-AFTER-START = SS-FOUND-POS + RN-WORD-LEN.
105300     COMPUTE RN-AFTER-LEN   = NM-LEN - RN-AFTER-START + 1.
105400     MOVE SPACE TO RN-TEMP.
105500     SET RN-PTR TO 1.
105600*
105700     IF SS-FOUND-POS > 1
105800        STRING NM-BUFFER (1 : SS-FOUND-POS - 1)
105900                    DELIMITED BY SIZE
106000            INTO RN-TEMP WITH POINTER RN-PTR
106100     END-IF.
106200*
106300     STRING CC-SPACE DELIMITED BY SIZE
106400            CMB-BEST-WORD (RN-I) (1 : RN-WORD-LEN)
106500                    DELIMITED BY SIZE
106600            CC-SPACE DELIMITED BY SIZE
106700        INTO RN-TEMP WITH POINTER RN-PTR.
106800*
106900     IF RN-AFTER-LEN > ZERO
107000        STRING NM-BUFFER (RN-AFTER-START : RN-AFTER-LEN)
107100                    DELIMITED BY SIZE
107200            INTO RN-TEMP WITH POINTER RN-PTR
107300     END-IF.
107400*
107500     COMPUTE NM-LEN = RN-PTR - 1.
107600     MOVE RN-TEMP TO NM-BUFFER.
107700 0730-EXIT.
107800     EXIT.
107900*
108000* collassa le sequenze di spazi interni ad uno solo e rimuove
108100* gli spazi iniziali/finali (stesso algoritmo usato da WSP002
108200* in 0220-NORMALISE-SCORE-BUFFER per la regola 4)
108300 0720-NORMALISE-RENDER-BUFFER.
108400     MOVE SPACE TO WK-LENGTH-BUFFER.
108500     MOVE 'N' TO NM-PENDING-SW.
108600     MOVE 'N' TO NM-STARTED-SW.
108700     MOVE ZERO TO WK-LENGTH-POS.
108800     MOVE 1 TO NM-I.
108900     PERFORM 0725-NORMALISE-STEP THRU 0725-EXIT
109000         UNTIL NM-I > NM-LEN.
109100     MOVE WK-LENGTH-BUFFER TO NM-BUFFER.
109200     MOVE WK-LENGTH-POS TO NM-LEN.
109300 0720-EXIT.
109400     EXIT.
109500*
109600*
109700* un carattere alla volta: uno spazio dopo l'inizio del testo
109800* viene ricordato come 'pendente' (NM-PENDING-SW) e scritto solo
109900* se seguito da un altro carattere non-spazio, cosi' da
110000* collassare le sequenze multiple a una sola
110100 0725-NORMALISE-STEP.
110200* carattere spazio: se il testo era gia' iniziato, segna uno spazio
110300* pendente invece di scriverlo subito - vedi 0725
110400* NM-STARTED-SW distingue uno spazio iniziale (da buttare sempre)
110500* da uno spazio dopo testo gia' scritto (da ricordare come
110600* pendente) - senza questa distinzione il buffer finirebbe con
110700* uno spazio indesiderato in testa ogni volta che RN-TEMP inizia
110800* con un prefisso vuoto
110900     IF NM-BUFFER (NM-I : 1) = SPACE
111000        IF NM-STARTED-SW = 'Y'
111100           MOVE 'Y' TO NM-PENDING-SW
111200        END-IF
111300     ELSE
111400        IF NM-PENDING-SW = 'Y'
111500           ADD 1 TO WK-LENGTH-POS
111600           MOVE SPACE TO WK-LENGTH-BUFFER (WK-LENGTH-POS : 1)
111700           MOVE 'N' TO NM-PENDING-SW
111800        END-IF
111900        ADD 1 TO WK-LENGTH-POS
112000        MOVE NM-BUFFER (NM-I : 1)
112100                      TO WK-LENGTH-BUFFER (WK-LENGTH-POS : 1)
112200        MOVE 'Y' TO NM-STARTED-SW
112300     END-IF.
112400     ADD 1 TO NM-I.
112500 0725-EXIT.
112600     EXIT.
112700*
112800*----------------------------------------------------------------
112900* SCRITTURA DEL RECORD DI OUTPUT
113000*----------------------------------------------------------------
113100*
113200* una sola riga di output per ogni record CONJOINED superstite -
113300* i record scartati per lunghezza (0310) non generano output,
113400* come da regola 1
113500 0800-WRITE-OUTPUT-RECORD.
113600* azzera il campo prima del MOVE parziale che segue: senza questo
113700* passo, un record precedente piu' lungo lascerebbe residui a
113800* destra della nuova stringa, piu' corta
113900     MOVE SPACE TO WK-OUT-ORIGINAL.
114000     MOVE WK-CONCAT (1:WK-CONCAT-LEN) TO WK-OUT-ORIGINAL.
114100     MOVE WK-OUT-FLAT TO SEGOUT-LINE-TEXT.
114200     WRITE SEGOUT-RECORD.
114300* unico punto di scrittura su SEGOUT in tutto il programma - un errore
114400* qui e' sempre fatale, non esiste un secondo tentativo
114500     IF SEGOUT-OK
114600        ADD 1 TO WK-SEGOUT-WRITE-CTR
114700     ELSE
114800        DISPLAY 'WSP001 - SEGOUT WRITE ERROR - FS: ' SEGOUT-FS
114900        MOVE 16 TO RETURN-CODE
115000        GOBACK
115100     END-IF.
115200 0800-EXIT.
115300     EXIT.
115400*
115500*----------------------------------------------------------------
115600* CORTESIA OPERATORE - TOTALI DI FINE JOB
115700*----------------------------------------------------------------
115800*
115900* cortesia operatore aggiunta da MI2457-052 (05/14/04): prima di
116000* quella data i conteggi esistevano solo nei campi WORKING-
116100* STORAGE, utili al massimo con un dump in caso di abend - ora
116200* compaiono a video ad ogni esecuzione
116300 0900-DISPLAY-RUN-TOTALS.
116400     DISPLAY ' '.
116500     DISPLAY '********** WSP001 - TOTALI DI FINE JOB **********'.
116600* ogni contatore passa per WK-REC-N/WK-REC-X uno alla volta -
116700* non serve un'area per ciascuno, il valore precedente e' gia'
116800* stato mandato a video prima del MOVE successivo
116900     MOVE WK-LEXICON-READ-CTR   TO WK-REC-N.
117000     DISPLAY '* LEXICON LETTE:     ' WK-REC-X.
117100     MOVE WK-LEXICON-LOADED-CTR TO WK-REC-N.
117200     DISPLAY '* LEXICON CARICATE:  ' WK-REC-X.
117300     MOVE WK-CONJOINED-READ-CTR TO WK-REC-N.
117400     DISPLAY '* CONJOINED LETTE:   ' WK-REC-X.
117500     MOVE WK-CONJOINED-SKIP-CTR TO WK-REC-N.
117600     DISPLAY '* CONJOINED SCARTATE:' WK-REC-X.
117700     MOVE WK-SEGOUT-WRITE-CTR   TO WK-REC-N.
117800     DISPLAY '* SEGOUT SCRITTE:    ' WK-REC-X.
117900* MI2457-048 (07/22/01): i record senza soluzione completa non
118000* vengono piu' abendati, solo contati qui e scritti con
118100* l'originale invariato - l'operatore controlla questo totale
118200* per decidere se il dizionario va arricchito
118300     MOVE WK-FLAGGED-CTR        TO WK-REC-N.
118400     DISPLAY '* RECORD FLAGGED:    ' WK-REC-X.
118500     DISPLAY '***************************************************'.
118600     DISPLAY ' '.
118700 0900-EXIT.
118800     EXIT.
118900*
119000*----------------------------------------------------------------
119100* UTILITY - LUNGHEZZA SIGNIFICATIVA DI UN BUFFER PIC X(120)
119200* (elimina gli spazi finali senza FUNCTION TRIM)
119300*----------------------------------------------------------------
119400*
119500* lunghezza significativa di un buffer PIC X(120) scandendo
119600* all'indietro dalla posizione 120 finche' non si trova un
119700* carattere diverso da spazio - stesso risultato di FUNCTION
119800* TRIM/LENGTH, non disponibili su questo compilatore
119900 0950-COMPUTE-TRIMMED-LENGTH.
120000     MOVE 120 TO WK-LENGTH-POS.
120100     PERFORM 0955-SCAN-BACK-FOR-LENGTH THRU 0955-EXIT
120200         UNTIL WK-LENGTH-POS = ZERO
120300            OR WK-LENGTH-BUFFER (WK-LENGTH-POS : 1) NOT = SPACE.
120400 0950-EXIT.
120500     EXIT.
120600*
120700*
120800* un decremento per giro - il ciclo chiamante in 0950 si ferma
120900* al primo carattere non-spazio incontrato procedendo a ritroso
121000 0955-SCAN-BACK-FOR-LENGTH.
121100     SUBTRACT 1 FROM WK-LENGTH-POS.
121200 0955-EXIT.
121300     EXIT.
121400
121500
121600
121700
