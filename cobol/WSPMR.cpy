000100* **++ AREA RISULTATO DI ESECUZIONE - stesso schema MR-RESULT/
000200*     MR-DESCRIPTION usato altrove nel reparto per segnalare la
000300*     condizione anomala della regola 5: nessun sopravvissuto al
000400*     filtro A entro il limite di profondita'.
000500 01  MR-RESULT-AREA.
000600     03  MR-RESULT               PIC 9(2)    VALUE ZERO.
000700         88  MR-OK                            VALUE ZERO.
000800         88  MR-NO-MATCH-FOUND                VALUE 10.
000900     03  MR-DESCRIPTION          PIC X(60)   VALUE SPACE.
001000     03  FILLER                  PIC X(4).
