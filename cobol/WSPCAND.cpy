000100* **++ WSPCAND - lista dei candidati trovati dallo scan (regola 1)
000200*     sulla stringa CONJOINED corrente. Gli elementi vengono
000300*     inseriti in testa (prepend): l'ultima sottostringa trovata
000400*     dallo scan diventa CAND-EL (1). Azzerata ad ogni record.
000500 01  CANDIDATE-AREA.
000600     03  CAND-TOT                PIC 9(4)  COMP VALUE ZERO.
000700     03  CAND-TB.
000800         05  CAND-EL OCCURS 0 TO 50 TIMES
000900                     DEPENDING ON CAND-TOT
001000                     INDEXED BY CAND-IDX.
001100             10  CAND-WORD           PIC X(20).
001200             10  CAND-PROB           PIC 9V9(9).
001300     03  FILLER                  PIC X(4).
