000100CBL OPT(2) DYNAM
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   WSPTS01.
000400 AUTHOR.       PISANO.
000500 INSTALLATION. MI2457 - BATCH SERVICES.
000600 DATE-WRITTEN. 08/10/94.
000700 DATE-COMPILED.
000800 SECURITY.     INTERNAL USE ONLY.
000900*----------------------------------------------------------------
001000* WSPTS01 - Test suite WSP002
001100* MI2457.WORDSPLT.XUNIT
001200*
001300* **++ pilota direttamente WSP002 (il motore ricorsivo delle
001400*      combinazioni) con casi di prova a profondita' zero,
001500*      senza passare per i file LEXICON/CONJOINED di WSP001 -
001600*      stesso schema di collaudo gia' usato altrove nel
001700*      reparto per pilotare un sottoprogramma per LINKAGE
001800*      anziche' per file.
001900*----------------------------------------------------------------
002000*    DATA       INIZ   RICH      DESCRIZIONE
002100*----------------------------------------------------------------
002200*    08/10/94   PISANO MI2457-028 PRIMA STESURA - 3 CASI BASE     MI2457C
002300*    09/19/96   RUSSO  MI2457-035 CASO DI PROVA PER LA            MI2457C
002400*                                 SELEZIONE A SCORRIMENTO (EX
002500*                                 FILTRO A/B/C)
002600*    01/08/99   RUSSO  MI2457-041 FIX Y2K: VERIFICATO NESSUN      MI2457C
002700*                                 CAMPO DATA A 2 CIFRE
002800*    05/14/04   RUSSO  MI2457-052 RILASCIO ABBINATO A WSP001      MI2457C
002900*                                 MI2457-052 (TOTALI DI FINE
003000*                                 JOB) - RIVERIFICATI I 3 CASI,
003100*                                 NESSUNA MODIFICA AL MOTORE
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400*
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.    IBM-370.
003700 OBJECT-COMPUTER.    IBM-370.
003800 SPECIAL-NAMES.
003900     CLASS DIGIT-CHARS IS '0' THRU '9'.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TCIN                      ASSIGN TO TCIN
004400                                       FILE STATUS TCIN-FS.
004500**
004600 DATA DIVISION.
004700*
004800 FILE SECTION.
004900 FD  TCIN                      RECORDING F.
005000 01  TCIN-REC.
005100     03  TCIN-DESCRIPTION        PIC X(40).
005200     03  FILLER                  PIC X.
005300     03  TCIN-CONCAT             PIC X(20).
005400     03  FILLER                  PIC X.
005500     03  TCIN-CONCAT-LEN         PIC 9(02).
005600     03  FILLER                  PIC X.
005700     03  TCIN-CAND-TOT           PIC 9(02).
005800     03  FILLER                  PIC X.
005900     03  TCIN-CAND-TB.
006000         05  TCIN-CAND-EL OCCURS 4 TIMES.
006100             10  TCIN-CAND-WORD       PIC X(10).
006200             10  FILLER               PIC X.
006300             10  TCIN-CAND-PROB-TEXT  PIC X(11).
006400             10  FILLER               PIC X.
006500     03  TCIN-EXPECTED-FOUND     PIC X(01).
006600         88  TCIN-EXPECT-FOUND          VALUE 'Y'.
006700         88  TCIN-EXPECT-NOT-FOUND      VALUE 'N'.
006800     03  FILLER                  PIC X.
006900     03  TCIN-EXPECTED-MIN-LEN   PIC 9(02).
007000     03  FILLER                  PIC X.
007100     03  TCIN-EXPECTED-WORDS-TOT PIC 9(02).
007200     03  FILLER                  PIC X.
007300     03  TCIN-EXPECTED-WORD-TB.
007400         05  TCIN-EXPECTED-WORD OCCURS 4 TIMES PIC X(10).
007500     03  FILLER                  PIC X(20).
007600*
007700 WORKING-STORAGE SECTION.
007800 01  CC-PGM-COMBINATIONS         PIC X(08) VALUE 'WSP002'.
007900*
008000 COPY WSP002O.
008100 COPY WSPMR.
008200 COPY WSP002I REPLACING ==:X:== BY ==W==.
008300*
008400 LOCAL-STORAGE SECTION.
008500 01  LS-TEST-CASE-SWITCH         PIC X.
008600     88  TEST-CASE-PASSED            VALUE 'P'.
008700     88  TEST-CASE-FAILED            VALUE 'F'.
008800*
008900 01  LS-COUNTERS.
009000     03  TEST-CASE-CTR           PIC 9(4) COMP VALUE ZERO.
009100     03  TEST-CASE-PASSED-CTR    PIC 9(4) COMP VALUE ZERO.
009200     03  TEST-CASE-FAILED-CTR    PIC 9(4) COMP VALUE ZERO.
009300     03  FILLER                  PIC X(4).
009400*
009500 01  LS-FILE-STATUSES.
009600     03  TCIN-FS                 PIC XX.
009700         88  TCIN-OK                    VALUE '00'.
009800         88  TCIN-EOF                    VALUE '10'.
009900*
010000     03  FILLER                  PIC X(4).
010100 01  LS-PARSE-AREA.
010200     03  TP-I                    PIC 9(4) COMP VALUE ZERO.
010300     03  TP-INT-TEXT             PIC X(4)    VALUE SPACE.
010400     03  TP-INT-LEN              PIC 9(4) COMP VALUE ZERO.
010500     03  TP-FRAC-TEXT            PIC X(9)    VALUE SPACE.
010600     03  TP-NEW-PROB-AREA.
010700         05  TP-NEW-PROB             PIC 9V9(9) VALUE ZERO.
010800         05  TP-NEW-PROB-DIGITS REDEFINES TP-NEW-PROB
010900                                     PIC 9(10).
011000     03  WK-LENGTH-BUFFER        PIC X(120)  VALUE SPACE.
011100     03  WK-LENGTH-POS           PIC 9(4) COMP VALUE ZERO.
011200*
011300     03  FILLER                  PIC X(4).
011400 01  LS-CHECK-AREA.
011500     03  CK-I                    PIC 9(4) COMP VALUE ZERO.
011600     03  CK-MISMATCH-SW          PIC X(1)    VALUE 'N'.
011700         88  CK-WORDS-MISMATCH               VALUE 'Y'.
011800*
011900* contatori convertiti in testo per i messaggi a video - stesso
012000* schema N/X usato in WSP001/WSP002
012100     03  FILLER                  PIC X(4).
012200 01  WK-MINLEN-DISPLAY-AREA.
012300     03  WK-MINLEN-N             PIC 9(2)    VALUE ZERO.
012400     03  WK-MINLEN-X REDEFINES WK-MINLEN-N
012500                                 PIC X(2).
012600     03  FILLER                  PIC X(4).
012700 01  WK-WORDSTOT-DISPLAY-AREA.
012800     03  WK-WORDSTOT-N           PIC 9(2)    VALUE ZERO.
012900     03  WK-WORDSTOT-X REDEFINES WK-WORDSTOT-N
013000                                 PIC X(2).
013100     03  FILLER                  PIC X(4).
013200 01  WK-CTR-DISPLAY-AREA.
013300     03  WK-CTR-N                PIC 9(4)    VALUE ZERO.
013400     03  WK-CTR-X REDEFINES WK-CTR-N
013500                                 PIC X(4).
013600     03  FILLER                  PIC X(4).
013700*
013800**
013900 PROCEDURE DIVISION.
014000*
014100* il job gira a conclusione di ogni rilascio di WSP002: se anche
014200* un solo caso fallisce il RETURN-CODE sale a 12 e il collaudo
014300* non puo' considerarsi superato, a prescindere da quanti casi
014400* precedenti siano passati.
014500 0100-MAIN.
014600     DISPLAY ' ************** WSPTS01 START **************'.
014700*
014800     PERFORM 0110-OPEN-TEST-CASES-FILE THRU 0110-EXIT.
014900     PERFORM 0120-READ-TEST-CASES-FILE THRU 0120-EXIT.
015000     PERFORM 0130-RUN-ALL-TEST-CASES   THRU 0130-EXIT
015100         UNTIL TCIN-EOF.
015200     PERFORM 0140-CLOSE-TEST-CASES-FILE THRU 0140-EXIT.
015300*
015400     PERFORM 0900-SHOW-STATISTICS THRU 0900-EXIT.
015500     DISPLAY ' *************** WSPTS01 END ***************'.
015600*
015700     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
015800        MOVE 12 TO RETURN-CODE
015900     END-IF.
016000     GOBACK.
016100*
016200 0110-OPEN-TEST-CASES-FILE.
016300     OPEN INPUT TCIN.
016400     IF NOT TCIN-OK
016500        DISPLAY 'WSPTS01 - TCIN OPEN ERROR - FS: ' TCIN-FS
016600        PERFORM 0950-RAISE-ERROR THRU 0950-EXIT
016700     END-IF.
016800 0110-EXIT.
016900     EXIT.
017000*
017100 0120-READ-TEST-CASES-FILE.
017200     READ TCIN.
017300     IF NOT TCIN-OK AND NOT TCIN-EOF
017400        DISPLAY 'WSPTS01 - TCIN READ ERROR - FS: ' TCIN-FS
017500        PERFORM 0950-RAISE-ERROR THRU 0950-EXIT
017600     END-IF.
017700 0120-EXIT.
017800     EXIT.
017900*
018000* legge un caso per giro: il TCIN successivo e' sempre gia' in
018100* memoria quando si rientra in cima al ciclo in 0100-MAIN, cosi'
018200* il test AT END puo' girare senza una lettura dedicata.
018300 0130-RUN-ALL-TEST-CASES.
018400     PERFORM 0200-EXECUTE-TEST-CASE THRU 0200-EXIT.
018500     PERFORM 0120-READ-TEST-CASES-FILE THRU 0120-EXIT.
018600 0130-EXIT.
018700     EXIT.
018800*
018900* un TCIN mal posizionato in fase di CLOSE non e' mai successo
019000* in collaudo, quindi non esiste un controllo FILE STATUS qui:
019100* se capitasse, lo si vedrebbe dal job abend, non da un DISPLAY.
019200 0140-CLOSE-TEST-CASES-FILE.
019300     CLOSE TCIN.
019400 0140-EXIT.
019500     EXIT.
019600*
019700 0200-EXECUTE-TEST-CASE.
019800     ADD 1 TO TEST-CASE-CTR.
019900     PERFORM 0210-SET-TEST-CASE-INPUT THRU 0210-EXIT.
020000*
020100* CMB-BEST e MR-RESULT-AREA entrano a zero ad ogni caso: WSP002
020200* non le azzera da solo, quindi se lo dimenticassimo qui il
020300* risultato del caso precedente potrebbe restare visibile su un
020400* caso che invece doveva finire senza sopravvissuti.
020500     SET CMB-BEST-NOT-FOUND TO TRUE.
020600     MOVE ZERO TO CMB-BEST-MIN-LEN CMB-BEST-PROB
020700                  CMB-BEST-WORDS-TOT MR-RESULT.
020800*
020900     CALL CC-PGM-COMBINATIONS USING CMB-W-IN CMB-BEST
021000                                     MR-RESULT-AREA
021100         ON EXCEPTION
021200            DISPLAY 'WSPTS01 - CALL EXCEPTION WHEN CALLING '
021300                    CC-PGM-COMBINATIONS
021400            PERFORM 0950-RAISE-ERROR THRU 0950-EXIT
021500         NOT ON EXCEPTION
021600            PERFORM 0300-TEST-CASE-CHECK THRU 0300-EXIT
021700     END-CALL.
021800 0200-EXIT.
021900     EXIT.
022000*
022100* il caso di prova entra sempre a profondita' zero e senza
022200* prefisso: CMB-W-PREFIX-TOT resta a zero per costruzione, non
022300* e' un dato del TCIN.
022400 0210-SET-TEST-CASE-INPUT.
022500     MOVE SPACE TO CMB-W-CONCAT.
022600     MOVE TCIN-CONCAT TO CMB-W-CONCAT.
022700     MOVE TCIN-CONCAT-LEN TO CMB-W-CONCAT-LEN.
022800     MOVE ZERO TO CMB-W-DEPTH.
022900     MOVE ZERO TO CMB-W-PREFIX-TOT.
023000     MOVE TCIN-CAND-TOT TO CMB-W-REMAIN-TOT.
023100*
023200     MOVE 1 TO TP-I.
023300     PERFORM 0220-SET-REMAIN-STEP THRU 0220-EXIT
023400         UNTIL TP-I > TCIN-CAND-TOT.
023500 0210-EXIT.
023600     EXIT.
023700*
023800 0220-SET-REMAIN-STEP.
023900     MOVE TCIN-CAND-WORD (TP-I) TO CMB-W-REMAIN-WORD (TP-I).
024000     PERFORM 0230-PARSE-PROB-TEXT THRU 0230-EXIT.
024100     MOVE TP-NEW-PROB TO CMB-W-REMAIN-PROB (TP-I).
024200     ADD 1 TO TP-I.
024300 0220-EXIT.
024400     EXIT.
024500*
024600* parsing della probabilita' (stesso schema di
024700* 0250-PARSE-LEXICON-PROBABILITY in WSP001) senza FUNCTION
024800* NUMVAL: separa parte intera e frazionaria sul punto, poi
024900* scrive le cifre direttamente nel REDEFINES PIC 9(10)
025000 0230-PARSE-PROB-TEXT.
025100     MOVE ZERO TO TP-NEW-PROB.
025200     MOVE SPACE TO TP-INT-TEXT TP-FRAC-TEXT.
025300     UNSTRING TCIN-CAND-PROB-TEXT (TP-I) DELIMITED BY '.'
025400              INTO TP-INT-TEXT TP-FRAC-TEXT.
025500*
025600     MOVE TP-INT-TEXT TO WK-LENGTH-BUFFER.
025700     PERFORM 0960-COMPUTE-TRIMMED-LENGTH THRU 0960-EXIT.
025800     MOVE WK-LENGTH-POS TO TP-INT-LEN.
025900*
026000     IF WK-LENGTH-POS = 1 AND TP-FRAC-TEXT NOT = SPACE
026100        INSPECT TP-FRAC-TEXT REPLACING ALL SPACE BY '0'
026200        IF TP-FRAC-TEXT IS NUMERIC
026300           MOVE TP-INT-TEXT (1:1)  TO TP-NEW-PROB-DIGITS (1:1)
026400           MOVE TP-FRAC-TEXT       TO TP-NEW-PROB-DIGITS (2:9)
026500        END-IF
026600     END-IF.
026700 0230-EXIT.
026800     EXIT.
026900*
027000* il caso parte sempre marcato FAILED: un TCIN con un EVALUATE
027100* che non entra in nessuno dei due rami (dato malformato nel
027200* file dei casi) resta quindi FAILED, non passa per default.
027300 0300-TEST-CASE-CHECK.
027400     SET TEST-CASE-FAILED TO TRUE.
027500     MOVE 'N' TO CK-MISMATCH-SW.
027600*
027700     EVALUATE TRUE
027800        WHEN TCIN-EXPECT-FOUND
027900           IF CMB-BEST-FOUND
028000              AND CMB-BEST-MIN-LEN = TCIN-EXPECTED-MIN-LEN
028100              AND CMB-BEST-WORDS-TOT = TCIN-EXPECTED-WORDS-TOT
028200              MOVE 1 TO CK-I
028300              PERFORM 0310-CHECK-WORD-STEP THRU 0310-EXIT
028400                  UNTIL CK-I > CMB-BEST-WORDS-TOT
028500              IF NOT CK-WORDS-MISMATCH
028600                 SET TEST-CASE-PASSED TO TRUE
028700              END-IF
028800           END-IF
028900        WHEN TCIN-EXPECT-NOT-FOUND
029000           IF CMB-BEST-NOT-FOUND
029100              SET TEST-CASE-PASSED TO TRUE
029200           END-IF
029300     END-EVALUATE.
029400*
029500     PERFORM 0320-SHOW-TEST-CASE-RESULT THRU 0320-EXIT.
029600 0300-EXIT.
029700     EXIT.
029800*
029900 0310-CHECK-WORD-STEP.
030000     IF CMB-BEST-WORD (CK-I) (1:10) NOT = TCIN-EXPECTED-WORD (CK-I)
030100        SET CK-WORDS-MISMATCH TO TRUE
030200     END-IF.
030300     ADD 1 TO CK-I.
030400 0310-EXIT.
030500     EXIT.
030600*
030700* sul caso superato basta una riga; su un fallimento serve vedere
030800* sia cosa WSP002 ha effettivamente trovato sia cosa il TCIN si
030900* aspettava, altrimenti il collaudo in console non dice nulla di
031000* utile a chi deve capire perche' e' caduto.
031100 0320-SHOW-TEST-CASE-RESULT.
031200     IF TEST-CASE-PASSED
031300        ADD 1 TO TEST-CASE-PASSED-CTR
031400        DISPLAY '---> TEST CASE ' TCIN-DESCRIPTION ' -PASSED-'
031500     ELSE
031600        ADD 1 TO TEST-CASE-FAILED-CTR
031700        DISPLAY ' '
031800        DISPLAY '!!-> TEST CASE ' TCIN-DESCRIPTION
031900                ' -FAILED- <-!!'
032000        MOVE CMB-BEST-MIN-LEN TO WK-MINLEN-N
032100        MOVE CMB-BEST-WORDS-TOT TO WK-WORDSTOT-N
032200        DISPLAY 'ACTUAL  - FOUND: ' CMB-BEST-FOUND-SW
032300                ' MIN-LEN: ' WK-MINLEN-X
032400                ' WORDS: ' WK-WORDSTOT-X
032500        DISPLAY 'EXPECTED- FOUND: ' TCIN-EXPECTED-FOUND
032600                ' MIN-LEN: ' TCIN-EXPECTED-MIN-LEN
032700                ' WORDS: ' TCIN-EXPECTED-WORDS-TOT
032800        DISPLAY ' '
032900     END-IF.
033000 0320-EXIT.
033100     EXIT.
033200*
033300* il RETURN-CODE di fine job (0100-MAIN) si basa sul contatore
033400* dei falliti, non su questo recap - il recap e' solo per
033500* l'operatore che legge il log del job.
033600 0900-SHOW-STATISTICS.
033700     DISPLAY ' '.
033800     DISPLAY '************* TEST SUITE RECAP *************'.
033900     MOVE TEST-CASE-CTR TO WK-CTR-N.
034000     DISPLAY '* TEST CASES: ' WK-CTR-X.
034100     MOVE TEST-CASE-PASSED-CTR TO WK-CTR-N.
034200     DISPLAY '* PASSED:     ' WK-CTR-X.
034300     MOVE TEST-CASE-FAILED-CTR TO WK-CTR-N.
034400     DISPLAY '* FAILED:     ' WK-CTR-X.
034500     DISPLAY '********************************************'.
034600     DISPLAY ' '.
034700 0900-EXIT.
034800     EXIT.
034900*
035000 0950-RAISE-ERROR.
035100     MOVE 8 TO RETURN-CODE.
035200     GOBACK.
035300 0950-EXIT.
035400     EXIT.
035500*
035600 0960-COMPUTE-TRIMMED-LENGTH.
035700     MOVE 120 TO WK-LENGTH-POS.
035800     PERFORM 0965-SCAN-BACK-FOR-LENGTH THRU 0965-EXIT
035900         UNTIL WK-LENGTH-POS = ZERO
036000            OR WK-LENGTH-BUFFER (WK-LENGTH-POS : 1) NOT = SPACE.
036100 0960-EXIT.
036200     EXIT.
036300*
036400 0965-SCAN-BACK-FOR-LENGTH.
036500     SUBTRACT 1 FROM WK-LENGTH-POS.
036600 0965-EXIT.
036700     EXIT.
