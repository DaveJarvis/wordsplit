000100* **++ Area combinazione (prefisso + restanti candidati) per
000200*     GENERATE-COMBINATIONS - stesso placeholder a doppio uso
000300*     gia' in uso altrove nel reparto: REPLACING ==:X:== BY ==C==
000400*     in LINKAGE per i parametri in ingresso, BY ==N== in
000500*     LOCAL-STORAGE per la combinazione del livello successivo
000600*     costruita prima di ogni CALL ricorsiva, BY ==W== nel
000700*     programma chiamante per la chiamata iniziale a profondita'
000750*     zero.
000800 01  CMB-:X:-IN.
000900     03  CMB-:X:-CONCAT          PIC X(60).
001000     03  CMB-:X:-CONCAT-LEN      PIC 9(4)  COMP.
001100     03  CMB-:X:-DEPTH           PIC 9(4)  COMP.
001200*
001300     03  CMB-:X:-PREFIX-TOT      PIC 9(4)  COMP.
001400     03  CMB-:X:-PREFIX-TB.
001500         05  CMB-:X:-PREFIX-EL OCCURS 0 TO 22 TIMES
001600                           DEPENDING ON CMB-:X:-PREFIX-TOT.
001700             10  CMB-:X:-PREFIX-WORD     PIC X(20).
001800             10  CMB-:X:-PREFIX-PROB     PIC 9V9(9).
001900*
002000     03  CMB-:X:-REMAIN-TOT      PIC 9(4)  COMP.
002100     03  CMB-:X:-REMAIN-TB.
002200         05  CMB-:X:-REMAIN-EL OCCURS 0 TO 50 TIMES
002300                           DEPENDING ON CMB-:X:-REMAIN-TOT.
002400             10  CMB-:X:-REMAIN-WORD     PIC X(20).
002500             10  CMB-:X:-REMAIN-PROB     PIC 9V9(9).
002600     03  FILLER                  PIC X(4).
