000100* **++ Area output / accumulatore del migliore risultato
000200*     trovato finora (sostituisce i filtri A/B/C della regola 5:
000300*     aggiornato in ordine di visita da SCORE-COMBINATION, stessa
000350*     area condivisa passata invariata a ogni CALL ricorsiva).
000500 01  CMB-BEST.
000600     03  CMB-BEST-FOUND-SW       PIC X       VALUE 'N'.
000700         88  CMB-BEST-FOUND                  VALUE 'Y'.
000800         88  CMB-BEST-NOT-FOUND               VALUE 'N'.
000900     03  CMB-BEST-MIN-LEN        PIC 9(4)  COMP VALUE ZERO.
001000     03  CMB-BEST-PROB           USAGE COMP-2   VALUE ZERO.
001100*
001200     03  CMB-BEST-WORDS-TOT      PIC 9(4)  COMP VALUE ZERO.
001300     03  CMB-BEST-WORDS-TB.
001400         05  CMB-BEST-WORD OCCURS 0 TO 22 TIMES
001500                           DEPENDING ON CMB-BEST-WORDS-TOT
001600                           PIC X(20).
001700     03  FILLER                  PIC X(4).
